000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACTMET20.
000300 AUTHOR.        R T HAUGEN.
000400 INSTALLATION.  FIRST COVENANT TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.  05/11/1997.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - BANK CUSTOMER DATA.
000800******************************************************************
000900* ACTMET20 - ACCOUNT BALANCE METRICS REPORT                     *
001000* FOR EACH REQUEST CARD, COUNTS THE NUMBER OF ACCOUNT-MASTER    *
001100* RECORDS WHOSE BALANCE FALLS STRICTLY ABOVE A FLOOR, STRICTLY  *
001200* BELOW A CEILING, OR BOTH, AND PRINTS THE COUNT TOGETHER WITH  *
001300* A HUMAN-READABLE ECHO OF THE RANGE APPLIED.  NO CONTROL       *
001400* BREAKS - ONE AGGREGATE LINE PER REQUEST CARD.  READ-ONLY.     *
001500******************************************************************
001600* MAINTENANCE HISTORY
001700*   05/11/97  RTH  ORIGINAL PROGRAM - REQUESTED BY TRUST DEPT
001800*                  FOR THE QUARTERLY EXPOSURE REVIEW
001900*   11/09/98  DLK  Y2K REMEDIATION - NO DATE FIELDS IN THIS
002000*                  PROGRAM, REVIEWED AND SIGNED OFF NO CHANGE
002100*   07/22/01  PJM  REG-E PROJECT - WIDENED MASTER FILLER
002200*   09/14/11  SAV  BOTH-SIDED RANGE ADDED - TICKET 5590,
002300*                  PREVIOUSLY ONLY ONE BOUNDARY AT A TIME
002400*   06/03/22  KMO  REQUEST CARD MUST SUPPLY AT LEAST ONE
002500*                  BOUNDARY - CARDS WITH NEITHER ARE REJECTED
002600*                  RATHER THAN SILENTLY COUNTING THE WHOLE FILE
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CONSOLE IS CRT.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*    READ-ONLY HERE - MAINTAINED BY ACTMNT20
003600     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACTMAST
003700            ORGANIZATION IS SEQUENTIAL.
003800*    ONE METRICS REQUEST PER TRANSACTION CARD
003900     SELECT TRAN-CARD-FILE      ASSIGN TO METTRAN
004000            ORGANIZATION IS SEQUENTIAL.
004100*
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500*
004600 FD  ACCOUNT-MASTER-FILE
004700     RECORD CONTAINS 92 CHARACTERS
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS ACCOUNT-MASTER-REC.
005000 01  ACCOUNT-MASTER-REC               PIC X(92).
005100*
005200 FD  TRAN-CARD-FILE
005300     RECORD CONTAINS 400 CHARACTERS
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS TC-METRICS-TRAN.
005600 01  TC-METRICS-TRAN.
005700     05  TC-TRAN-CODE                 PIC X(4).
005800     05  TC-GT-SUPPLIED-SW            PIC X(1).
005900         88  TC-GT-SUPPLIED                     VALUE 'Y'.
006000     05  TC-GT-AMOUNT                 PIC S9(15)V99.
006100     05  TC-LT-SUPPLIED-SW            PIC X(1).
006200         88  TC-LT-SUPPLIED                     VALUE 'Y'.
006300     05  TC-LT-AMOUNT                 PIC S9(15)V99.
006400     05  FILLER                       PIC X(360).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-SWITCHES.
006900     05  WS-TRAN-EOF-SW               PIC X(1)  VALUE 'N'.
007000         88  WS-TRAN-EOF                        VALUE 'Y'.
007100     05  WS-ACCT-EOF-SW                PIC X(1)  VALUE 'N'.
007200         88  WS-ACCT-EOF                        VALUE 'Y'.
007300     05  WS-PARMS-OK-SW                PIC X(1)  VALUE 'N'.
007400         88  WS-PARMS-OK                        VALUE 'Y'.
007500     05  FILLER                        PIC X(3).
007600*
007700 01  WS-COUNTERS.
007800     05  WS-TRAN-COUNT                 PIC 9(7) COMP VALUE 0.
007900     05  FILLER                        PIC X(4).
008000*
008100 01  ACCOUNT-TABLE.
008200     05  ACCOUNT-TABLE-COUNT           PIC 9(5) COMP VALUE 0.
008300     05  FILLER                        PIC X(4).
008400     05  CT-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
008500                 DEPENDING ON ACCOUNT-TABLE-COUNT
008600                 INDEXED BY CT-IDX.
008700         COPY ACTREC REPLACING ==01  AC-ACCOUNT-RECORD==
008800                            BY ==05  CT-ACCOUNT-ENTRY==.
008900*
009000*    REPORT RECORD - COPIED AT ITS OWN 01 LEVEL, NOT RE-LEVELED
009100     COPY ACTMET.
009200*
009300*    EDITED VIEWS USED ONLY TO BUILD THE AM-CONDITION STRING
009400 01  WS-EDIT-AREA.
009500     05  WS-EDIT-GT-AMOUNT             PIC Z(13)9.99.
009600     05  WS-EDIT-GT-AMOUNT-X REDEFINES WS-EDIT-GT-AMOUNT
009700                                       PIC X(17).
009800     05  WS-EDIT-LT-AMOUNT             PIC Z(13)9.99.
009900     05  WS-EDIT-LT-AMOUNT-X REDEFINES WS-EDIT-LT-AMOUNT
010000                                       PIC X(17).
010100     05  FILLER                        PIC X(2).
010200 01  WS-EDIT-AREA-R REDEFINES WS-EDIT-AREA
010300                                       PIC X(36).
010400*
010500 PROCEDURE DIVISION.
010600*
010700 A010-MAIN-LINE.
010800     DISPLAY SPACES UPON CRT.
010900     DISPLAY '* * * BEGIN ACTMET20 - METRICS REPORT' UPON CRT.
011000     OPEN INPUT ACCOUNT-MASTER-FILE.
011100     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT
011200         UNTIL WS-ACCT-EOF.
011300     CLOSE ACCOUNT-MASTER-FILE.
011400     OPEN INPUT TRAN-CARD-FILE.
011500     PERFORM 5000-PROCESS-TRAN THRU 5000-EXIT
011600         UNTIL WS-TRAN-EOF.
011700     CLOSE TRAN-CARD-FILE.
011800     PERFORM 9900-END-RTN.
011900*
012000 1000-LOAD-ACCOUNT-TABLE.
012100     READ ACCOUNT-MASTER-FILE
012200         AT END SET WS-ACCT-EOF TO TRUE
012300     END-READ.
012400     IF NOT WS-ACCT-EOF
012500         ADD 1 TO ACCOUNT-TABLE-COUNT
012600         SET CT-IDX TO ACCOUNT-TABLE-COUNT
012700         MOVE ACCOUNT-MASTER-REC TO CT-ACCOUNT-ENTRY(CT-IDX).
012800 1000-EXIT.
012900     EXIT.
013000*
013100 5000-PROCESS-TRAN.
013200     READ TRAN-CARD-FILE
013300         AT END SET WS-TRAN-EOF TO TRUE
013400     END-READ.
013500     IF NOT WS-TRAN-EOF
013600         ADD 1 TO WS-TRAN-COUNT
013700         PERFORM 1500-EDIT-PARMS THRU 1500-EXIT
013800         IF WS-PARMS-OK
013900             MOVE SPACES TO AM-METRICS-RESULT
014000             MOVE 0 TO AM-MATCH-COUNT
014100             IF TC-GT-SUPPLIED AND TC-LT-SUPPLIED
014200                 PERFORM 2000-COUNT-BOTH THRU 2000-EXIT
014300             ELSE
014400             IF TC-GT-SUPPLIED
014500                 PERFORM 2010-COUNT-GT-ONLY THRU 2010-EXIT
014600             ELSE
014700                 PERFORM 2020-COUNT-LT-ONLY THRU 2020-EXIT
014800             PERFORM 2100-FORMAT-CONDITION THRU 2100-EXIT
014900             PERFORM 2200-EMIT-RESULT THRU 2200-EXIT.
015000 5000-EXIT.
015100     EXIT.
015200*
015300*    AT LEAST ONE BOUNDARY IS REQUIRED - A CARD WITH NEITHER
015400*    IS AN INPUT ERROR AND THE METRIC IS NOT RUN FOR IT
015500 1500-EDIT-PARMS.
015600     IF NOT TC-GT-SUPPLIED AND NOT TC-LT-SUPPLIED
015700         SET WS-PARMS-OK-SW TO FALSE
015800         DISPLAY '**** NO BOUNDARY SUPPLIED - CARD REJECTED'
015900             UPON CRT
016000     ELSE
016100         SET WS-PARMS-OK-SW TO TRUE.
016200 1500-EXIT.
016300     EXIT.
016400*
016500*    BOTH BOUNDARIES - STRICT/EXCLUSIVE ON BOTH ENDS
016600 2000-COUNT-BOTH.
016700     PERFORM 2001-TEST-ONE-BOTH
016800         VARYING CT-IDX FROM 1 BY 1
016900         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT.
017000 2000-EXIT.
017100     EXIT.
017200*
017300 2001-TEST-ONE-BOTH.
017400     IF AC-ACCOUNT-BALANCE(CT-IDX) > TC-GT-AMOUNT
017500             AND AC-ACCOUNT-BALANCE(CT-IDX) < TC-LT-AMOUNT
017600         ADD 1 TO AM-MATCH-COUNT.
017700*
017800*    GREATER-THAN BOUNDARY ONLY - STRICT/EXCLUSIVE
017900 2010-COUNT-GT-ONLY.
018000     PERFORM 2011-TEST-ONE-GT
018100         VARYING CT-IDX FROM 1 BY 1
018200         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT.
018300 2010-EXIT.
018400     EXIT.
018500*
018600 2011-TEST-ONE-GT.
018700     IF AC-ACCOUNT-BALANCE(CT-IDX) > TC-GT-AMOUNT
018800         ADD 1 TO AM-MATCH-COUNT.
018900*
019000*    LESS-THAN BOUNDARY ONLY - STRICT/EXCLUSIVE
019100 2020-COUNT-LT-ONLY.
019200     PERFORM 2021-TEST-ONE-LT
019300         VARYING CT-IDX FROM 1 BY 1
019400         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT.
019500 2020-EXIT.
019600     EXIT.
019700*
019800 2021-TEST-ONE-LT.
019900     IF AC-ACCOUNT-BALANCE(CT-IDX) < TC-LT-AMOUNT
020000         ADD 1 TO AM-MATCH-COUNT.
020100*
020200*    BUILD THE HUMAN-READABLE CONDITION STRING - VERBATIM
020300*    ECHO OF THE SUPPLIED BOUNDARY VALUE(S), FIXED-DECIMAL
020400 2100-FORMAT-CONDITION.
020500     MOVE TC-GT-AMOUNT TO WS-EDIT-GT-AMOUNT.
020600     MOVE TC-LT-AMOUNT TO WS-EDIT-LT-AMOUNT.
020700     IF TC-GT-SUPPLIED AND TC-LT-SUPPLIED
020800         STRING 'BALANCE > ' DELIMITED BY SIZE
020900                WS-EDIT-GT-AMOUNT DELIMITED BY SIZE
021000                ' AND BALANCE < ' DELIMITED BY SIZE
021100                WS-EDIT-LT-AMOUNT DELIMITED BY SIZE
021200                INTO AM-CONDITION
021300     ELSE
021400     IF TC-GT-SUPPLIED
021500         STRING 'BALANCE > ' DELIMITED BY SIZE
021600                WS-EDIT-GT-AMOUNT DELIMITED BY SIZE
021700                INTO AM-CONDITION
021800     ELSE
021900         STRING 'BALANCE < ' DELIMITED BY SIZE
022000                WS-EDIT-LT-AMOUNT DELIMITED BY SIZE
022100                INTO AM-CONDITION.
022200 2100-EXIT.
022300     EXIT.
022400*
022500 2200-EMIT-RESULT.
022600     DISPLAY '---- ACCOUNT METRICS ----' UPON CRT.
022700     DISPLAY '   CONDITION    ' AM-CONDITION UPON CRT.
022800     DISPLAY '   MATCH-COUNT  ' AM-MATCH-COUNT UPON CRT.
022900 2200-EXIT.
023000     EXIT.
023100*
023200 9900-END-RTN.
023300     DISPLAY 'ACTMET20 - TRANSACTIONS PROCESSED = '
023400         WS-TRAN-COUNT UPON CRT.
023500     DISPLAY '* * * END ACTMET20' UPON CRT.
023600     STOP RUN.
