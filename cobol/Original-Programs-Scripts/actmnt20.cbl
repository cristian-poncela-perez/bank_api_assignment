000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACTMNT20.
000300 AUTHOR.        R T HAUGEN.
000400 INSTALLATION.  FIRST COVENANT TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.  06/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - BANK CUSTOMER DATA.
000800******************************************************************
000900* ACTMNT20 - ACCOUNT AND ACCOUNT-USER ASSOCIATION MAINTENANCE   *
001000* READS THE TRANSACTION-CARD FILE AND APPLIES EACH ACCOUNT ADD, *
001100* CHANGE, BALANCE-UPDATE, DELETE, LIST, GET, ADD-AUTH-USER AND  *
001200* REMOVE-AUTH-USER AGAINST THE ACCOUNT-MASTER AND ACCOUNT-USER- *
001300* MASTER FILES.  USER-MASTER IS READ-ONLY HERE - SEE USRMNT20.  *
001400******************************************************************
001500* MAINTENANCE HISTORY
001600*   06/14/93  RTH  ORIGINAL PROGRAM - COMPANION TO USRMNT20
001700*   09/30/95  RTH  CO-OWNER PROJECT - ADDED AUTHORIZED-USER
001800*                  ADD/REMOVE TRANSACTIONS AND ASSOC-ID SURROGATE
001900*   11/09/98  DLK  Y2K REMEDIATION - ALL DATE FIELDS NOW CCYY
002000*   01/06/99  DLK  Y2K REMEDIATION SIGN-OFF - RAN PARALLEL W/
002100*                  1998 CUTOVER FILES, NO VARIANCE
002200*   07/22/01  PJM  REG-E PROJECT - WIDENED MASTER FILLERS
002300*   02/14/09  SAV  BALANCE-ONLY UPDATE SPLIT OUT OF THE GENERAL
002400*                  ACCOUNT CHANGE TRANSACTION - TICKET 8842
002500*   03/19/14  KMO  DELETE NOW CASCADES ACCOUNT-USER-MASTER
002600*                  ENTRIES INSTEAD OF LEAVING ORPHAN ROWS
002700*   08/02/17  KMO  LIST TRANSACTION NOW SHOWS ASSOCIATED USERS
002800*                  PRIMARY FIRST, THEN AUTHORIZED ASCENDING
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CONSOLE IS CRT.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ACCOUNT MASTER - ONE ENTRY PER DEPOSIT ACCOUNT
003800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACTMAST
003900            ORGANIZATION IS SEQUENTIAL.
004000*    ACCOUNT/USER ASSOCIATION LINK - MAINTAINED HERE
004100     SELECT ASSOC-MASTER-FILE   ASSIGN TO ACUMAST
004200            ORGANIZATION IS SEQUENTIAL.
004300*    READ-ONLY HERE - USED TO VALIDATE THE PRIMARY/AUTH USER
004400     SELECT USER-MASTER-FILE    ASSIGN TO USRMAST
004500            ORGANIZATION IS SEQUENTIAL.
004600*    ONE MAINTENANCE REQUEST PER TRANSACTION CARD
004700     SELECT TRAN-CARD-FILE      ASSIGN TO ACTTRAN
004800            ORGANIZATION IS SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  ACCOUNT-MASTER-FILE
005500     RECORD CONTAINS 92 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS ACCOUNT-MASTER-REC.
005800 01  ACCOUNT-MASTER-REC               PIC X(92).
005900*
006000 FD  ASSOC-MASTER-FILE
006100     RECORD CONTAINS 52 CHARACTERS
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS ASSOC-MASTER-REC.
006400 01  ASSOC-MASTER-REC                 PIC X(52).
006500*
006600 FD  USER-MASTER-FILE
006700     RECORD CONTAINS 303 CHARACTERS
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS USER-MASTER-REC.
007000 01  USER-MASTER-REC                  PIC X(303).
007100*
007200 FD  TRAN-CARD-FILE
007300     RECORD CONTAINS 400 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS TC-ACCT-TRAN.
007600 01  TC-ACCT-TRAN.
007700*        LIST, GET , ADD , CHG , BAL , DEL , AUTH, RMAU, ALUP
007800     05  TC-TRAN-CODE                 PIC X(4).
007900     05  TC-ACCOUNT-ID                PIC 9(9).
008000     05  TC-ACCOUNT-NUMBER            PIC X(34).
008100     05  TC-ACCOUNT-BALANCE           PIC 9(15)V99.
008200     05  TC-PRIMARY-USER-ID           PIC 9(9).
008300     05  TC-AUTH-USER-ID              PIC 9(9).
008400     05  FILLER                       PIC X(318).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-SWITCHES.
008900     05  WS-TRAN-EOF-SW               PIC X(1)  VALUE 'N'.
009000         88  WS-TRAN-EOF                        VALUE 'Y'.
009100     05  WS-ACCT-EOF-SW                PIC X(1)  VALUE 'N'.
009200         88  WS-ACCT-EOF                        VALUE 'Y'.
009300     05  WS-ASSOC-EOF-SW               PIC X(1)  VALUE 'N'.
009400         88  WS-ASSOC-EOF                       VALUE 'Y'.
009500     05  WS-USER-EOF-SW                PIC X(1)  VALUE 'N'.
009600         88  WS-USER-EOF                        VALUE 'Y'.
009700     05  WS-ACCT-CHANGED-SW            PIC X(1)  VALUE 'N'.
009800         88  WS-ACCT-CHANGED                    VALUE 'Y'.
009900     05  WS-ASSOC-CHANGED-SW           PIC X(1)  VALUE 'N'.
010000         88  WS-ASSOC-CHANGED                   VALUE 'Y'.
010100     05  WS-FOUND-SW                   PIC X(1)  VALUE 'N'.
010200         88  WS-FOUND                           VALUE 'Y'.
010300     05  WS-DUP-SW                     PIC X(1)  VALUE 'N'.
010400         88  WS-DUP-FOUND                       VALUE 'Y'.
010500     05  WS-MORE-AUTH-SW               PIC X(1)  VALUE 'N'.
010600         88  WS-MORE-AUTH                       VALUE 'Y'.
010700     05  FILLER                        PIC X(3).
010800*
010900 01  WS-COUNTERS.
011000     05  WS-TRAN-COUNT                 PIC 9(7) COMP VALUE 0.
011100     05  WS-NEXT-ACCOUNT-ID            PIC 9(9) COMP-3 VALUE 0.
011200*    RAW BYTE VIEW FOR OVERNIGHT NEXT-ID AUDIT COMPARE
011300     05  WS-NEXT-ACCOUNT-ID-X REDEFINES WS-NEXT-ACCOUNT-ID
011400                                       PIC X(5).
011500     05  WS-NEXT-ASSOC-ID              PIC 9(9) COMP-3 VALUE 0.
011600     05  WS-NEXT-ASSOC-ID-X REDEFINES WS-NEXT-ASSOC-ID
011700                                       PIC X(5).
011800     05  WS-SEARCH-ACCOUNT-ID          PIC 9(9) COMP VALUE 0.
011900     05  WS-SEARCH-USER-ID             PIC 9(9) COMP VALUE 0.
012000     05  WS-EXCLUDE-IDX                PIC 9(5) COMP VALUE 0.
012100     05  WS-LAST-SHOWN-USER-ID         PIC 9(9) COMP VALUE 0.
012200     05  WS-CANDIDATE-USER-ID          PIC 9(9) COMP VALUE 0.
012300     05  FILLER                        PIC X(4).
012400*
012500 01  ACCOUNT-TABLE.
012600     05  ACCOUNT-TABLE-COUNT           PIC 9(5) COMP VALUE 0.
012700     05  FILLER                        PIC X(4).
012800     05  CT-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
012900                 DEPENDING ON ACCOUNT-TABLE-COUNT
013000                 INDEXED BY CT-IDX.
013100         COPY ACTREC REPLACING ==01  AC-ACCOUNT-RECORD==
013200                            BY ==05  CT-ACCOUNT-ENTRY==.
013300*
013400 01  ASSOC-TABLE.
013500     05  ASSOC-TABLE-COUNT             PIC 9(5) COMP VALUE 0.
013600     05  FILLER                        PIC X(4).
013700     05  AT-ASSOC-ENTRY OCCURS 1 TO 4000 TIMES
013800                 DEPENDING ON ASSOC-TABLE-COUNT
013900                 INDEXED BY AT-IDX.
014000         COPY ACUREC REPLACING ==01  AU-ASSOC-RECORD==
014100                            BY ==05  AT-ASSOC-ENTRY==.
014200*
014300 01  USER-TABLE.
014400     05  USER-TABLE-COUNT              PIC 9(5) COMP VALUE 0.
014500     05  FILLER                        PIC X(4).
014600     05  UT-USER-ENTRY OCCURS 1 TO 2000 TIMES
014700                 DEPENDING ON USER-TABLE-COUNT
014800                 INDEXED BY UT-IDX.
014900         COPY USRREC REPLACING ==01  US-USER-RECORD==
015000                            BY ==05  UT-USER-ENTRY==.
015100*
015200 01  WS-RUN-DATE.
015300     05  WS-RUN-YY                     PIC 9(2).
015400     05  WS-RUN-MM                     PIC 9(2).
015500     05  WS-RUN-DD                     PIC 9(2).
015600     05  FILLER                        PIC X(2).
015700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
015800                                       PIC 9(6).
015900*
016000 PROCEDURE DIVISION.
016100*
016200 A010-MAIN-LINE.
016300     DISPLAY SPACES UPON CRT.
016400     DISPLAY '* * * BEGIN ACTMNT20 - ACCOUNT MAINTENANCE'
016500         UPON CRT.
016600     ACCEPT WS-RUN-DATE FROM DATE.
016700     OPEN INPUT ACCOUNT-MASTER-FILE.
016800     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT
016900         UNTIL WS-ACCT-EOF.
017000     CLOSE ACCOUNT-MASTER-FILE.
017100     OPEN INPUT ASSOC-MASTER-FILE.
017200     PERFORM 1020-LOAD-ASSOC-TABLE THRU 1020-EXIT
017300         UNTIL WS-ASSOC-EOF.
017400     CLOSE ASSOC-MASTER-FILE.
017500     OPEN INPUT USER-MASTER-FILE.
017600     PERFORM 1010-LOAD-USER-TABLE THRU 1010-EXIT
017700         UNTIL WS-USER-EOF.
017800     CLOSE USER-MASTER-FILE.
017900     PERFORM 1030-SET-NEXT-ACCOUNT-ID.
018000     PERFORM 1040-SET-NEXT-ASSOC-ID.
018100     OPEN INPUT TRAN-CARD-FILE.
018200     PERFORM 5000-PROCESS-TRAN THRU 5000-EXIT
018300         UNTIL WS-TRAN-EOF.
018400     CLOSE TRAN-CARD-FILE.
018500     IF WS-ACCT-CHANGED
018600         OPEN OUTPUT ACCOUNT-MASTER-FILE
018700         PERFORM 9000-REWRITE-ACCT-TABLE THRU 9000-EXIT
018800             VARYING CT-IDX FROM 1 BY 1
018900             UNTIL CT-IDX > ACCOUNT-TABLE-COUNT
019000         CLOSE ACCOUNT-MASTER-FILE.
019100     IF WS-ASSOC-CHANGED
019200         OPEN OUTPUT ASSOC-MASTER-FILE
019300         PERFORM 9010-REWRITE-ASSOC-TABLE THRU 9010-EXIT
019400             VARYING AT-IDX FROM 1 BY 1
019500             UNTIL AT-IDX > ASSOC-TABLE-COUNT
019600         CLOSE ASSOC-MASTER-FILE.
019700     PERFORM 9900-END-RTN.
019800*
019900******************************************************************
020000*        FILE LOAD PARAGRAPHS                                   *
020100******************************************************************
020200 1000-LOAD-ACCOUNT-TABLE.
020300     READ ACCOUNT-MASTER-FILE
020400         AT END SET WS-ACCT-EOF TO TRUE
020500     END-READ.
020600     IF NOT WS-ACCT-EOF
020700         ADD 1 TO ACCOUNT-TABLE-COUNT
020800         SET CT-IDX TO ACCOUNT-TABLE-COUNT
020900         MOVE ACCOUNT-MASTER-REC TO CT-ACCOUNT-ENTRY(CT-IDX).
021000 1000-EXIT.
021100     EXIT.
021200*
021300 1010-LOAD-USER-TABLE.
021400     READ USER-MASTER-FILE
021500         AT END SET WS-USER-EOF TO TRUE
021600     END-READ.
021700     IF NOT WS-USER-EOF
021800         ADD 1 TO USER-TABLE-COUNT
021900         SET UT-IDX TO USER-TABLE-COUNT
022000         MOVE USER-MASTER-REC TO UT-USER-ENTRY(UT-IDX).
022100 1010-EXIT.
022200     EXIT.
022300*
022400 1020-LOAD-ASSOC-TABLE.
022500     READ ASSOC-MASTER-FILE
022600         AT END SET WS-ASSOC-EOF TO TRUE
022700     END-READ.
022800     IF NOT WS-ASSOC-EOF
022900         ADD 1 TO ASSOC-TABLE-COUNT
023000         SET AT-IDX TO ASSOC-TABLE-COUNT
023100         MOVE ASSOC-MASTER-REC TO AT-ASSOC-ENTRY(AT-IDX).
023200 1020-EXIT.
023300     EXIT.
023400*
023500 1030-SET-NEXT-ACCOUNT-ID.
023600     MOVE 0 TO WS-NEXT-ACCOUNT-ID.
023700     PERFORM 1031-SCAN-MAX-ACCOUNT-ID
023800         VARYING CT-IDX FROM 1 BY 1
023900         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT.
024000     ADD 1 TO WS-NEXT-ACCOUNT-ID.
024100*
024200 1031-SCAN-MAX-ACCOUNT-ID.
024300     IF AC-ACCOUNT-ID(CT-IDX) > WS-NEXT-ACCOUNT-ID
024400         MOVE AC-ACCOUNT-ID(CT-IDX) TO WS-NEXT-ACCOUNT-ID.
024500*
024600 1040-SET-NEXT-ASSOC-ID.
024700     MOVE 0 TO WS-NEXT-ASSOC-ID.
024800     PERFORM 1041-SCAN-MAX-ASSOC-ID
024900         VARYING AT-IDX FROM 1 BY 1
025000         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
025100     ADD 1 TO WS-NEXT-ASSOC-ID.
025200*
025300 1041-SCAN-MAX-ASSOC-ID.
025400     IF AU-ASSOC-ID(AT-IDX) > WS-NEXT-ASSOC-ID
025500         MOVE AU-ASSOC-ID(AT-IDX) TO WS-NEXT-ASSOC-ID.
025600*
025700******************************************************************
025800*        TRANSACTION DISPATCH                                   *
025900******************************************************************
026000 5000-PROCESS-TRAN.
026100     READ TRAN-CARD-FILE
026200         AT END SET WS-TRAN-EOF TO TRUE
026300     END-READ.
026400     IF NOT WS-TRAN-EOF
026500         ADD 1 TO WS-TRAN-COUNT
026600         IF TC-TRAN-CODE = 'LIST'
026700             PERFORM 2000-LIST-ACCOUNTS THRU 2000-EXIT
026800         ELSE
026900         IF TC-TRAN-CODE = 'GET '
027000             PERFORM 2100-GET-ACCOUNT THRU 2100-EXIT
027100         ELSE
027200         IF TC-TRAN-CODE = 'ADD '
027300             PERFORM 2200-CREATE-ACCOUNT THRU 2200-EXIT
027400         ELSE
027500         IF TC-TRAN-CODE = 'CHG '
027600             PERFORM 2300-UPDATE-ACCOUNT THRU 2300-EXIT
027700         ELSE
027800         IF TC-TRAN-CODE = 'BAL '
027900             PERFORM 2350-UPDATE-BALANCE-ONLY THRU 2350-EXIT
028000         ELSE
028100         IF TC-TRAN-CODE = 'DEL '
028200             PERFORM 2400-DELETE-ACCOUNT THRU 2400-EXIT
028300         ELSE
028400         IF TC-TRAN-CODE = 'AUTH'
028500             PERFORM 2500-ADD-AUTH-USER THRU 2500-EXIT
028600         ELSE
028700         IF TC-TRAN-CODE = 'RMAU'
028800             PERFORM 2600-REMOVE-AUTH-USER THRU 2600-EXIT
028900         ELSE
029000         IF TC-TRAN-CODE = 'ALUP'
029100             PERFORM 2700-LOOKUP-ASSOC THRU 2700-EXIT
029200         ELSE
029300             DISPLAY '**** UNKNOWN TRANSACTION CODE '
029400                 TC-TRAN-CODE UPON CRT.
029500 5000-EXIT.
029600     EXIT.
029700*
029800******************************************************************
029900*        ACCOUNT MAINTENANCE TRANSACTIONS                       *
030000******************************************************************
030100 2000-LIST-ACCOUNTS.
030200     DISPLAY '---- ACCOUNT LIST ----' UPON CRT.
030300     PERFORM 2010-LIST-ONE-ACCOUNT
030400         VARYING CT-IDX FROM 1 BY 1
030500         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT.
030600 2000-EXIT.
030700     EXIT.
030800*
030900 2010-LIST-ONE-ACCOUNT.
031000     DISPLAY AC-ACCOUNT-ID(CT-IDX) ' ' AC-ACCOUNT-NUMBER(CT-IDX)
031100         ' ' AC-ACCOUNT-BALANCE(CT-IDX) UPON CRT.
031200     MOVE AC-ACCOUNT-ID(CT-IDX) TO WS-SEARCH-ACCOUNT-ID.
031300     PERFORM 2050-BUILD-ASSOC-LIST THRU 2050-EXIT.
031400*
031500*    RESPONSE ORDERING RULE - PRIMARY FIRST, THEN AUTHORIZED
031600*    ASCENDING BY USER-ID - NO SORT VERB, REPEATED-MINIMUM SCAN
031700 2050-BUILD-ASSOC-LIST.
031800     PERFORM 2051-SHOW-PRIMARY-ASSOC
031900         VARYING AT-IDX FROM 1 BY 1
032000         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
032100     MOVE 0 TO WS-LAST-SHOWN-USER-ID.
032200     SET WS-MORE-AUTH TO TRUE.
032300     PERFORM 2055-SHOW-NEXT-AUTH-USER THRU 2055-EXIT
032400         UNTIL NOT WS-MORE-AUTH.
032500 2050-EXIT.
032600     EXIT.
032700*
032800 2051-SHOW-PRIMARY-ASSOC.
032900     IF AU-ACCOUNT-ID(AT-IDX) = WS-SEARCH-ACCOUNT-ID
033000             AND AU-ROLE-PRIMARY(AT-IDX)
033100         DISPLAY '   PRIMARY      USER ' AU-USER-ID(AT-IDX)
033200             UPON CRT.
033300*
033400 2055-SHOW-NEXT-AUTH-USER.
033500     MOVE 999999999 TO WS-CANDIDATE-USER-ID.
033600     SET WS-FOUND-SW TO FALSE.
033700     PERFORM 2056-SCAN-FOR-MIN-AUTH
033800         VARYING AT-IDX FROM 1 BY 1
033900         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
034000     IF WS-FOUND
034100         DISPLAY '   AUTHORIZED   USER ' WS-CANDIDATE-USER-ID
034200             UPON CRT
034300         MOVE WS-CANDIDATE-USER-ID TO WS-LAST-SHOWN-USER-ID
034400     ELSE
034500         SET WS-MORE-AUTH TO FALSE.
034600 2055-EXIT.
034700     EXIT.
034800*
034900 2056-SCAN-FOR-MIN-AUTH.
035000     IF AU-ACCOUNT-ID(AT-IDX) = WS-SEARCH-ACCOUNT-ID
035100             AND AU-ROLE-AUTHORIZED(AT-IDX)
035200             AND AU-USER-ID(AT-IDX) > WS-LAST-SHOWN-USER-ID
035300             AND AU-USER-ID(AT-IDX) < WS-CANDIDATE-USER-ID
035400         MOVE AU-USER-ID(AT-IDX) TO WS-CANDIDATE-USER-ID
035500         SET WS-FOUND-SW TO TRUE.
035600*
035700 2100-GET-ACCOUNT.
035800     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
035900     PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT.
036000     IF WS-FOUND
036100         DISPLAY 'ACCOUNT ' AC-ACCOUNT-ID(CT-IDX) ' '
036200             AC-ACCOUNT-NUMBER(CT-IDX) ' '
036300             AC-ACCOUNT-BALANCE(CT-IDX) UPON CRT
036400         PERFORM 2050-BUILD-ASSOC-LIST THRU 2050-EXIT
036500     ELSE
036600         DISPLAY '**** ACCOUNT NOT FOUND - ID ' TC-ACCOUNT-ID
036700             UPON CRT.
036800 2100-EXIT.
036900     EXIT.
037000*
037100 2200-CREATE-ACCOUNT.
037200     IF TC-ACCOUNT-NUMBER = SPACES
037300         DISPLAY '**** ACCOUNT NUMBER IS REQUIRED' UPON CRT
037400     ELSE
037500         MOVE 0 TO WS-EXCLUDE-IDX
037600         PERFORM 2210-CHECK-ACCTNO-UNIQUE THRU 2210-EXIT
037700         IF WS-DUP-FOUND
037800             DISPLAY '**** ACCOUNT ALREADY EXISTS - NUMBER '
037900                 TC-ACCOUNT-NUMBER UPON CRT
038000         ELSE
038100             MOVE TC-PRIMARY-USER-ID TO WS-SEARCH-USER-ID
038200             PERFORM 2220-CHECK-PRIMARY-USER THRU 2220-EXIT
038300             IF NOT WS-FOUND
038400                 DISPLAY '**** PRIMARY USER NOT FOUND - ID '
038500                     TC-PRIMARY-USER-ID UPON CRT
038600             ELSE
038700                 ADD 1 TO ACCOUNT-TABLE-COUNT
038800                 SET CT-IDX TO ACCOUNT-TABLE-COUNT
038900                 MOVE SPACES TO CT-ACCOUNT-ENTRY(CT-IDX)
039000                 MOVE WS-NEXT-ACCOUNT-ID TO
039100                     AC-ACCOUNT-ID(CT-IDX)
039200                 MOVE TC-ACCOUNT-NUMBER TO
039300                     AC-ACCOUNT-NUMBER(CT-IDX)
039400                 MOVE TC-ACCOUNT-BALANCE TO
039500                     AC-ACCOUNT-BALANCE(CT-IDX)
039600                 MOVE 'A' TO AC-RECORD-STATUS(CT-IDX)
039700                 MOVE WS-RUN-DATE-X TO
039800                     AC-OPEN-DATE-X(CT-IDX)
039900                 SET WS-ACCT-CHANGED TO TRUE
040000                 PERFORM 2230-WRITE-PRIMARY-ASSOC
040100                 DISPLAY 'ACCOUNT CREATED - ID '
040200                     WS-NEXT-ACCOUNT-ID UPON CRT
040300                 ADD 1 TO WS-NEXT-ACCOUNT-ID.
040400 2200-EXIT.
040500     EXIT.
040600*
040700 2210-CHECK-ACCTNO-UNIQUE.
040800     SET WS-DUP-SW TO FALSE.
040900     PERFORM 2211-COMPARE-ONE-ACCTNO
041000         VARYING CT-IDX FROM 1 BY 1
041100         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT
041200             OR WS-DUP-FOUND.
041300 2210-EXIT.
041400     EXIT.
041500*
041600 2211-COMPARE-ONE-ACCTNO.
041700     IF CT-IDX NOT = WS-EXCLUDE-IDX
041800         IF AC-ACCOUNT-NUMBER(CT-IDX) = TC-ACCOUNT-NUMBER
041900             SET WS-DUP-SW TO TRUE.
042000*
042100 2220-CHECK-PRIMARY-USER.
042200     PERFORM 3010-FIND-USER-BY-ID THRU 3010-EXIT.
042300 2220-EXIT.
042400     EXIT.
042500*
042600 2230-WRITE-PRIMARY-ASSOC.
042700     ADD 1 TO ASSOC-TABLE-COUNT.
042800     SET AT-IDX TO ASSOC-TABLE-COUNT.
042900     MOVE SPACES TO AT-ASSOC-ENTRY(AT-IDX).
043000     MOVE WS-NEXT-ASSOC-ID    TO AU-ASSOC-ID(AT-IDX).
043100     MOVE WS-NEXT-ACCOUNT-ID  TO AU-ACCOUNT-ID(AT-IDX).
043200     MOVE TC-PRIMARY-USER-ID  TO AU-USER-ID(AT-IDX).
043300     MOVE 'PRIMARY'           TO AU-ROLE(AT-IDX).
043400     MOVE WS-RUN-DATE-X       TO AU-LINK-DATE-X(AT-IDX).
043500     SET WS-ASSOC-CHANGED TO TRUE.
043600     ADD 1 TO WS-NEXT-ASSOC-ID.
043700*
043800 2300-UPDATE-ACCOUNT.
043900     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
044000     PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT.
044100     IF NOT WS-FOUND
044200         DISPLAY '**** ACCOUNT NOT FOUND - ID ' TC-ACCOUNT-ID
044300             UPON CRT
044400     ELSE
044500         MOVE CT-IDX TO WS-EXCLUDE-IDX
044600         PERFORM 2210-CHECK-ACCTNO-UNIQUE THRU 2210-EXIT
044700         IF WS-DUP-FOUND
044800             DISPLAY '**** ACCOUNT ALREADY EXISTS - NUMBER '
044900                 TC-ACCOUNT-NUMBER UPON CRT
045000         ELSE
045100             MOVE TC-ACCOUNT-NUMBER TO
045200                 AC-ACCOUNT-NUMBER(CT-IDX)
045300             MOVE TC-ACCOUNT-BALANCE TO
045400                 AC-ACCOUNT-BALANCE(CT-IDX)
045500             SET WS-ACCT-CHANGED TO TRUE
045600             DISPLAY 'ACCOUNT UPDATED - ID ' TC-ACCOUNT-ID
045700                 UPON CRT.
045800 2300-EXIT.
045900     EXIT.
046000*
046100 2350-UPDATE-BALANCE-ONLY.
046200     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
046300     PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT.
046400     IF NOT WS-FOUND
046500         DISPLAY '**** ACCOUNT NOT FOUND - ID ' TC-ACCOUNT-ID
046600             UPON CRT
046700     ELSE
046800         MOVE TC-ACCOUNT-BALANCE TO
046900             AC-ACCOUNT-BALANCE(CT-IDX)
047000         SET WS-ACCT-CHANGED TO TRUE
047100         DISPLAY 'ACCOUNT BALANCE UPDATED - ID ' TC-ACCOUNT-ID
047200             UPON CRT.
047300 2350-EXIT.
047400     EXIT.
047500*
047600 2400-DELETE-ACCOUNT.
047700     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
047800     PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT.
047900     IF NOT WS-FOUND
048000         DISPLAY '**** ACCOUNT NOT FOUND - ID ' TC-ACCOUNT-ID
048100             UPON CRT
048200     ELSE
048300         IF AC-ACCOUNT-BALANCE(CT-IDX) NOT = ZERO
048400             DISPLAY '**** BALANCE NOT ZERO - ID ' TC-ACCOUNT-ID
048500                 UPON CRT
048600         ELSE
048700             PERFORM 2410-CASCADE-DELETE-ASSOCS THRU 2410-EXIT
048800             PERFORM 8000-SHIFT-ACCT-TABLE-UP THRU 8000-EXIT
048900             SET WS-ACCT-CHANGED TO TRUE
049000             DISPLAY 'ACCOUNT DELETED - ID ' TC-ACCOUNT-ID
049100                 UPON CRT.
049200 2400-EXIT.
049300     EXIT.
049400*
049500*    NO SORT VERB NEEDED - REPEATEDLY FIND AND SHIFT OUT THE
049600*    FIRST REMAINING ROW FOR THIS ACCOUNT UNTIL NONE ARE LEFT
049700 2410-CASCADE-DELETE-ASSOCS.
049800     SET WS-FOUND-SW TO TRUE.
049900     PERFORM 2411-DELETE-NEXT-ASSOC THRU 2411-EXIT
050000         UNTIL NOT WS-FOUND.
050100 2410-EXIT.
050200     EXIT.
050300*
050400 2411-DELETE-NEXT-ASSOC.
050500     PERFORM 3020-FIND-ASSOC-BY-ACCOUNT THRU 3020-EXIT.
050600     IF WS-FOUND
050700         PERFORM 8100-SHIFT-ASSOC-TABLE-UP THRU 8100-EXIT
050800         SET WS-ASSOC-CHANGED TO TRUE.
050900 2411-EXIT.
051000     EXIT.
051100*
051200 2500-ADD-AUTH-USER.
051300     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
051400     MOVE TC-AUTH-USER-ID TO WS-SEARCH-USER-ID.
051500     PERFORM 2510-ASSOC-LOOKUP THRU 2510-EXIT.
051600     IF WS-FOUND
051700         DISPLAY '**** ALREADY ASSOCIATED - ACCOUNT '
051800             TC-ACCOUNT-ID ' USER ' TC-AUTH-USER-ID UPON CRT
051900     ELSE
052000         PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT
052100         IF NOT WS-FOUND
052200             DISPLAY '**** ACCOUNT NOT FOUND - ID '
052300                 TC-ACCOUNT-ID UPON CRT
052400         ELSE
052500             PERFORM 3010-FIND-USER-BY-ID THRU 3010-EXIT
052600             IF NOT WS-FOUND
052700                 DISPLAY '**** USER NOT FOUND - ID '
052800                     TC-AUTH-USER-ID UPON CRT
052900             ELSE
053000                 ADD 1 TO ASSOC-TABLE-COUNT
053100                 SET AT-IDX TO ASSOC-TABLE-COUNT
053200                 MOVE SPACES TO AT-ASSOC-ENTRY(AT-IDX)
053300                 MOVE WS-NEXT-ASSOC-ID  TO AU-ASSOC-ID(AT-IDX)
053400                 MOVE TC-ACCOUNT-ID     TO
053500                     AU-ACCOUNT-ID(AT-IDX)
053600                 MOVE TC-AUTH-USER-ID   TO AU-USER-ID(AT-IDX)
053700                 MOVE 'AUTHORIZED'      TO AU-ROLE(AT-IDX)
053800                 MOVE WS-RUN-DATE-X     TO
053900                     AU-LINK-DATE-X(AT-IDX)
054000                 SET WS-ASSOC-CHANGED TO TRUE
054100                 DISPLAY 'AUTHORIZED USER ADDED - ACCOUNT '
054200                     TC-ACCOUNT-ID ' USER ' TC-AUTH-USER-ID
054300                     UPON CRT
054400                 ADD 1 TO WS-NEXT-ASSOC-ID.
054500 2500-EXIT.
054600     EXIT.
054700*
054800*    ACCOUNT-USER ASSOCIATION LOOKUP - ALSO CALLED DIRECTLY BY
054900*    THE ALUP TRANSACTION BELOW
055000 2510-ASSOC-LOOKUP.
055100     SET WS-FOUND-SW TO FALSE.
055200     PERFORM 2511-COMPARE-ONE-LOOKUP
055300         VARYING AT-IDX FROM 1 BY 1
055400         UNTIL AT-IDX > ASSOC-TABLE-COUNT
055500             OR WS-FOUND.
055600 2510-EXIT.
055700     EXIT.
055800*
055900 2511-COMPARE-ONE-LOOKUP.
056000     IF AU-ACCOUNT-ID(AT-IDX) = WS-SEARCH-ACCOUNT-ID
056100             AND AU-USER-ID(AT-IDX) = WS-SEARCH-USER-ID
056200         SET WS-FOUND-SW TO TRUE.
056300*
056400 2600-REMOVE-AUTH-USER.
056500     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
056600     PERFORM 3000-FIND-ACCOUNT-BY-ID THRU 3000-EXIT.
056700     IF NOT WS-FOUND
056800         DISPLAY '**** ACCOUNT NOT FOUND - ID ' TC-ACCOUNT-ID
056900             UPON CRT
057000     ELSE
057100         PERFORM 2610-FIND-AUTH-ASSOC THRU 2610-EXIT
057200         IF WS-FOUND
057300             PERFORM 8100-SHIFT-ASSOC-TABLE-UP THRU 8100-EXIT
057400             SET WS-ASSOC-CHANGED TO TRUE
057500             DISPLAY 'AUTHORIZED USER REMOVED - ACCOUNT '
057600                 TC-ACCOUNT-ID ' USER ' TC-AUTH-USER-ID
057700                 UPON CRT
057800         ELSE
057900             DISPLAY 'NO SUCH AUTHORIZED USER - ACCOUNT '
058000                 TC-ACCOUNT-ID ' USER ' TC-AUTH-USER-ID
058100                 UPON CRT.
058200 2600-EXIT.
058300     EXIT.
058400*
058500*    PRIMARY ROWS ARE NEVER A MATCH HERE - RMAU CAN NEVER
058600*    TOUCH THE PRIMARY ASSOCIATION EVEN IF THE ID MATCHES
058700 2610-FIND-AUTH-ASSOC.
058800     SET WS-FOUND-SW TO FALSE.
058900     PERFORM 2611-COMPARE-ONE-AUTH-ASSOC
059000         VARYING AT-IDX FROM 1 BY 1
059100         UNTIL AT-IDX > ASSOC-TABLE-COUNT
059200             OR WS-FOUND.
059300 2610-EXIT.
059400     EXIT.
059500*
059600 2611-COMPARE-ONE-AUTH-ASSOC.
059700     IF AU-ACCOUNT-ID(AT-IDX) = TC-ACCOUNT-ID
059800             AND AU-USER-ID(AT-IDX) = TC-AUTH-USER-ID
059900             AND AU-ROLE-AUTHORIZED(AT-IDX)
060000         SET WS-FOUND-SW TO TRUE.
060100*
060200 2700-LOOKUP-ASSOC.
060300     MOVE TC-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID.
060400     MOVE TC-AUTH-USER-ID TO WS-SEARCH-USER-ID.
060500     PERFORM 2510-ASSOC-LOOKUP THRU 2510-EXIT.
060600     IF WS-FOUND
060700         DISPLAY 'ASSOCIATION FOUND - ACCOUNT ' TC-ACCOUNT-ID
060800             ' USER ' TC-AUTH-USER-ID ' ROLE '
060900             AU-ROLE(AT-IDX) UPON CRT
061000     ELSE
061100         DISPLAY 'NO ASSOCIATION - ACCOUNT ' TC-ACCOUNT-ID
061200             ' USER ' TC-AUTH-USER-ID UPON CRT.
061300 2700-EXIT.
061400     EXIT.
061500*
061600******************************************************************
061700*        TABLE SEARCH AND MAINTENANCE HELPERS                   *
061800******************************************************************
061900 3000-FIND-ACCOUNT-BY-ID.
062000     SET WS-FOUND-SW TO FALSE.
062100     PERFORM 3001-COMPARE-ONE-ACCOUNT
062200         VARYING CT-IDX FROM 1 BY 1
062300         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT
062400             OR WS-FOUND.
062500 3000-EXIT.
062600     EXIT.
062700*
062800 3001-COMPARE-ONE-ACCOUNT.
062900     IF AC-ACCOUNT-ID(CT-IDX) = WS-SEARCH-ACCOUNT-ID
063000         SET WS-FOUND-SW TO TRUE.
063100*
063200 3010-FIND-USER-BY-ID.
063300     SET WS-FOUND-SW TO FALSE.
063400     PERFORM 3011-COMPARE-ONE-USER
063500         VARYING UT-IDX FROM 1 BY 1
063600         UNTIL UT-IDX > USER-TABLE-COUNT
063700             OR WS-FOUND.
063800 3010-EXIT.
063900     EXIT.
064000*
064100 3011-COMPARE-ONE-USER.
064200     IF US-USER-ID(UT-IDX) = WS-SEARCH-USER-ID
064300         SET WS-FOUND-SW TO TRUE.
064400*
064500 3020-FIND-ASSOC-BY-ACCOUNT.
064600     SET WS-FOUND-SW TO FALSE.
064700     PERFORM 3021-COMPARE-ONE-ASSOC-ACCT
064800         VARYING AT-IDX FROM 1 BY 1
064900         UNTIL AT-IDX > ASSOC-TABLE-COUNT
065000             OR WS-FOUND.
065100 3020-EXIT.
065200     EXIT.
065300*
065400 3021-COMPARE-ONE-ASSOC-ACCT.
065500     IF AU-ACCOUNT-ID(AT-IDX) = WS-SEARCH-ACCOUNT-ID
065600         SET WS-FOUND-SW TO TRUE.
065700*
065800 8000-SHIFT-ACCT-TABLE-UP.
065900     PERFORM 8010-SHIFT-ONE-ACCT-ROW
066000         VARYING WS-EXCLUDE-IDX FROM CT-IDX BY 1
066100         UNTIL WS-EXCLUDE-IDX >= ACCOUNT-TABLE-COUNT.
066200     SUBTRACT 1 FROM ACCOUNT-TABLE-COUNT.
066300 8000-EXIT.
066400     EXIT.
066500*
066600 8010-SHIFT-ONE-ACCT-ROW.
066700     MOVE CT-ACCOUNT-ENTRY(WS-EXCLUDE-IDX + 1)
066800         TO CT-ACCOUNT-ENTRY(WS-EXCLUDE-IDX).
066900*
067000 8100-SHIFT-ASSOC-TABLE-UP.
067100     PERFORM 8110-SHIFT-ONE-ASSOC-ROW
067200         VARYING WS-EXCLUDE-IDX FROM AT-IDX BY 1
067300         UNTIL WS-EXCLUDE-IDX >= ASSOC-TABLE-COUNT.
067400     SUBTRACT 1 FROM ASSOC-TABLE-COUNT.
067500 8100-EXIT.
067600     EXIT.
067700*
067800 8110-SHIFT-ONE-ASSOC-ROW.
067900     MOVE AT-ASSOC-ENTRY(WS-EXCLUDE-IDX + 1)
068000         TO AT-ASSOC-ENTRY(WS-EXCLUDE-IDX).
068100*
068200 9000-REWRITE-ACCT-TABLE.
068300     MOVE CT-ACCOUNT-ENTRY(CT-IDX) TO ACCOUNT-MASTER-REC.
068400     WRITE ACCOUNT-MASTER-REC.
068500 9000-EXIT.
068600     EXIT.
068700*
068800 9010-REWRITE-ASSOC-TABLE.
068900     MOVE AT-ASSOC-ENTRY(AT-IDX) TO ASSOC-MASTER-REC.
069000     WRITE ASSOC-MASTER-REC.
069100 9010-EXIT.
069200     EXIT.
069300*
069400 9900-END-RTN.
069500     DISPLAY 'ACTMNT20 - TRANSACTIONS PROCESSED = '
069600         WS-TRAN-COUNT UPON CRT.
069700     DISPLAY '* * * END ACTMNT20' UPON CRT.
069800     STOP RUN.
