000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRBAL20.
000300 AUTHOR.        R T HAUGEN.
000400 INSTALLATION.  FIRST COVENANT TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.  05/11/1997.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - BANK CUSTOMER DATA.
000800******************************************************************
000900* USRBAL20 - USER BALANCE AGGREGATION REPORT                    *
001000* FOR EACH USER-ID ON THE TRANSACTION-CARD FILE, SUMS THE       *
001100* CURRENT BALANCE OF EVERY ACCOUNT THE USER IS ASSOCIATED WITH  *
001200* (PRIMARY OR AUTHORIZED) AND PRINTS ONE BALANCE-SUMMARY LINE   *
001300* PER ASSOCIATED ACCOUNT, PLUS THE GRAND TOTAL.  READ-ONLY -    *
001400* DOES NOT REWRITE ANY MASTER FILE.                             *
001500******************************************************************
001600* MAINTENANCE HISTORY
001700*   05/11/97  RTH  ORIGINAL PROGRAM - REQUESTED BY TRUST DEPT
001800*                  FOR THE MONTHLY HOUSEHOLD BALANCE REVIEW
001900*   11/09/98  DLK  Y2K REMEDIATION - ALL DATE FIELDS NOW CCYY
002000*   01/06/99  DLK  Y2K REMEDIATION SIGN-OFF - RAN PARALLEL W/
002100*                  1998 CUTOVER FILES, NO VARIANCE
002200*   07/22/01  PJM  REG-E PROJECT - WIDENED MASTER FILLERS
002300*   08/02/17  KMO  LINE ORDER NOW PRIMARY FIRST, THEN
002400*                  AUTHORIZED ASCENDING BY ACCOUNT-ID
002500*   06/03/22  KMO  SKIP LINE FOR ANY ACCOUNT-USER ROW WHOSE
002600*                  ACCOUNT-ID IS NOT ON ACCOUNT-MASTER - TICKET
002700*                  11205, ORPHAN ROW FROM A BAD CONVERSION
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*    READ-ONLY HERE - MAINTAINED BY USRMNT20
003700     SELECT USER-MASTER-FILE    ASSIGN TO USRMAST
003800            ORGANIZATION IS SEQUENTIAL.
003900*    READ-ONLY HERE - MAINTAINED BY ACTMNT20
004000     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACTMAST
004100            ORGANIZATION IS SEQUENTIAL.
004200*    READ-ONLY HERE - MAINTAINED BY ACTMNT20
004300     SELECT ASSOC-MASTER-FILE   ASSIGN TO ACUMAST
004400            ORGANIZATION IS SEQUENTIAL.
004500*    ONE BALANCE REQUEST PER TRANSACTION CARD
004600     SELECT TRAN-CARD-FILE      ASSIGN TO BALTRAN
004700            ORGANIZATION IS SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  USER-MASTER-FILE
005400     RECORD CONTAINS 303 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS USER-MASTER-REC.
005700 01  USER-MASTER-REC                  PIC X(303).
005800*
005900 FD  ACCOUNT-MASTER-FILE
006000     RECORD CONTAINS 92 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS ACCOUNT-MASTER-REC.
006300 01  ACCOUNT-MASTER-REC               PIC X(92).
006400*
006500 FD  ASSOC-MASTER-FILE
006600     RECORD CONTAINS 52 CHARACTERS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS ASSOC-MASTER-REC.
006900 01  ASSOC-MASTER-REC                 PIC X(52).
007000*
007100 FD  TRAN-CARD-FILE
007200     RECORD CONTAINS 400 CHARACTERS
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS TC-BAL-TRAN.
007500 01  TC-BAL-TRAN.
007600     05  TC-TRAN-CODE                 PIC X(4).
007700     05  TC-USER-ID                   PIC 9(9).
007800     05  FILLER                       PIC X(387).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-TRAN-EOF-SW               PIC X(1)  VALUE 'N'.
008400         88  WS-TRAN-EOF                        VALUE 'Y'.
008500     05  WS-USER-EOF-SW                PIC X(1)  VALUE 'N'.
008600         88  WS-USER-EOF                        VALUE 'Y'.
008700     05  WS-ACCT-EOF-SW                PIC X(1)  VALUE 'N'.
008800         88  WS-ACCT-EOF                        VALUE 'Y'.
008900     05  WS-ASSOC-EOF-SW               PIC X(1)  VALUE 'N'.
009000         88  WS-ASSOC-EOF                       VALUE 'Y'.
009100     05  WS-FOUND-SW                   PIC X(1)  VALUE 'N'.
009200         88  WS-FOUND                           VALUE 'Y'.
009300     05  WS-MORE-AUTH-SW               PIC X(1)  VALUE 'N'.
009400         88  WS-MORE-AUTH                       VALUE 'Y'.
009500     05  FILLER                        PIC X(3).
009600*
009700 01  WS-COUNTERS.
009800     05  WS-TRAN-COUNT                 PIC 9(7) COMP VALUE 0.
009900     05  WS-SEARCH-USER-ID             PIC 9(9) COMP VALUE 0.
010000     05  WS-SEARCH-ACCOUNT-ID          PIC 9(9) COMP VALUE 0.
010100*    RAW BYTE VIEW FOR TRACE DISPLAY WHEN DEBUG SWITCH IS ON
010200     05  WS-SEARCH-ACCOUNT-ID-X REDEFINES WS-SEARCH-ACCOUNT-ID
010300                                       PIC X(4).
010400     05  WS-LAST-SHOWN-ACCOUNT-ID      PIC 9(9) COMP VALUE 0.
010500     05  WS-CANDIDATE-ACCOUNT-ID       PIC 9(9) COMP VALUE 0.
010600     05  WS-CANDIDATE-ACCOUNT-ID-X
010700             REDEFINES WS-CANDIDATE-ACCOUNT-ID
010800                                       PIC X(4).
010900     05  WS-BUILD-ROLE                 PIC X(10).
011000     05  FILLER                        PIC X(4).
011100*
011200 01  USER-TABLE.
011300     05  USER-TABLE-COUNT              PIC 9(5) COMP VALUE 0.
011400     05  FILLER                        PIC X(4).
011500     05  UT-USER-ENTRY OCCURS 1 TO 2000 TIMES
011600                 DEPENDING ON USER-TABLE-COUNT
011700                 INDEXED BY UT-IDX.
011800         COPY USRREC REPLACING ==01  US-USER-RECORD==
011900                            BY ==05  UT-USER-ENTRY==.
012000*
012100 01  ACCOUNT-TABLE.
012200     05  ACCOUNT-TABLE-COUNT           PIC 9(5) COMP VALUE 0.
012300     05  FILLER                        PIC X(4).
012400     05  CT-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
012500                 DEPENDING ON ACCOUNT-TABLE-COUNT
012600                 INDEXED BY CT-IDX.
012700         COPY ACTREC REPLACING ==01  AC-ACCOUNT-RECORD==
012800                            BY ==05  CT-ACCOUNT-ENTRY==.
012900*
013000 01  ASSOC-TABLE.
013100     05  ASSOC-TABLE-COUNT             PIC 9(5) COMP VALUE 0.
013200     05  FILLER                        PIC X(4).
013300     05  AT-ASSOC-ENTRY OCCURS 1 TO 4000 TIMES
013400                 DEPENDING ON ASSOC-TABLE-COUNT
013500                 INDEXED BY AT-IDX.
013600         COPY ACUREC REPLACING ==01  AU-ASSOC-RECORD==
013700                            BY ==05  AT-ASSOC-ENTRY==.
013800*
013900*    REPORT RECORD - COPIED AT ITS OWN 01 LEVEL, NOT RE-LEVELED
014000     COPY BALSUM.
014100*
014200 01  WS-RUN-DATE.
014300     05  WS-RUN-YY                     PIC 9(2).
014400     05  WS-RUN-MM                     PIC 9(2).
014500     05  WS-RUN-DD                     PIC 9(2).
014600     05  FILLER                        PIC X(2).
014700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
014800                                       PIC 9(6).
014900*
015000 PROCEDURE DIVISION.
015100*
015200 A010-MAIN-LINE.
015300     DISPLAY SPACES UPON CRT.
015400     DISPLAY '* * * BEGIN USRBAL20 - BALANCE REPORT' UPON CRT.
015500     ACCEPT WS-RUN-DATE FROM DATE.
015600     OPEN INPUT USER-MASTER-FILE.
015700     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT
015800         UNTIL WS-USER-EOF.
015900     CLOSE USER-MASTER-FILE.
016000     OPEN INPUT ACCOUNT-MASTER-FILE.
016100     PERFORM 1010-LOAD-ACCOUNT-TABLE THRU 1010-EXIT
016200         UNTIL WS-ACCT-EOF.
016300     CLOSE ACCOUNT-MASTER-FILE.
016400     OPEN INPUT ASSOC-MASTER-FILE.
016500     PERFORM 1020-LOAD-ASSOC-TABLE THRU 1020-EXIT
016600         UNTIL WS-ASSOC-EOF.
016700     CLOSE ASSOC-MASTER-FILE.
016800     OPEN INPUT TRAN-CARD-FILE.
016900     PERFORM 5000-PROCESS-TRAN THRU 5000-EXIT
017000         UNTIL WS-TRAN-EOF.
017100     CLOSE TRAN-CARD-FILE.
017200     PERFORM 9900-END-RTN.
017300*
017400******************************************************************
017500*        FILE LOAD PARAGRAPHS                                   *
017600******************************************************************
017700 1000-LOAD-USER-TABLE.
017800     READ USER-MASTER-FILE
017900         AT END SET WS-USER-EOF TO TRUE
018000     END-READ.
018100     IF NOT WS-USER-EOF
018200         ADD 1 TO USER-TABLE-COUNT
018300         SET UT-IDX TO USER-TABLE-COUNT
018400         MOVE USER-MASTER-REC TO UT-USER-ENTRY(UT-IDX).
018500 1000-EXIT.
018600     EXIT.
018700*
018800 1010-LOAD-ACCOUNT-TABLE.
018900     READ ACCOUNT-MASTER-FILE
019000         AT END SET WS-ACCT-EOF TO TRUE
019100     END-READ.
019200     IF NOT WS-ACCT-EOF
019300         ADD 1 TO ACCOUNT-TABLE-COUNT
019400         SET CT-IDX TO ACCOUNT-TABLE-COUNT
019500         MOVE ACCOUNT-MASTER-REC TO CT-ACCOUNT-ENTRY(CT-IDX).
019600 1010-EXIT.
019700     EXIT.
019800*
019900 1020-LOAD-ASSOC-TABLE.
020000     READ ASSOC-MASTER-FILE
020100         AT END SET WS-ASSOC-EOF TO TRUE
020200     END-READ.
020300     IF NOT WS-ASSOC-EOF
020400         ADD 1 TO ASSOC-TABLE-COUNT
020500         SET AT-IDX TO ASSOC-TABLE-COUNT
020600         MOVE ASSOC-MASTER-REC TO AT-ASSOC-ENTRY(AT-IDX).
020700 1020-EXIT.
020800     EXIT.
020900*
021000******************************************************************
021100*        TRANSACTION DISPATCH                                   *
021200******************************************************************
021300 5000-PROCESS-TRAN.
021400     READ TRAN-CARD-FILE
021500         AT END SET WS-TRAN-EOF TO TRUE
021600     END-READ.
021700     IF NOT WS-TRAN-EOF
021800         ADD 1 TO WS-TRAN-COUNT
021900         PERFORM 2000-GET-USER THRU 2000-EXIT.
022000 5000-EXIT.
022100     EXIT.
022200*
022300 2000-GET-USER.
022400     MOVE TC-USER-ID TO WS-SEARCH-USER-ID.
022500     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
022600     IF NOT WS-FOUND
022700         DISPLAY '**** USER NOT FOUND - ID ' TC-USER-ID
022800             UPON CRT
022900     ELSE
023000         MOVE SPACES TO BS-BALANCE-SUMMARY
023100         MOVE 0 TO BS-TOTAL-BALANCE
023200         MOVE TC-USER-ID TO BS-USER-ID
023300         MOVE US-USER-NAME(UT-IDX)  TO BS-USER-NAME
023400         MOVE US-USER-EMAIL(UT-IDX) TO BS-USER-EMAIL
023500         PERFORM 2100-ACCUMULATE-BALANCE THRU 2100-EXIT
023600         PERFORM 2150-BUILD-SUMMARY-LINES THRU 2150-EXIT
023700         PERFORM 2200-EMIT-SUMMARY THRU 2200-EXIT.
023800 2000-EXIT.
023900     EXIT.
024000*
024100*    SUM THE CURRENT BALANCE OF EVERY ACCOUNT THIS USER IS
024200*    ASSOCIATED WITH, PRIMARY OR AUTHORIZED - ORPHAN ROWS
024300*    WITH NO MATCHING ACCOUNT-MASTER ENTRY ARE SKIPPED
024400 2100-ACCUMULATE-BALANCE.
024500     PERFORM 2101-ACCUM-ONE-ASSOC
024600         VARYING AT-IDX FROM 1 BY 1
024700         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
024800 2100-EXIT.
024900     EXIT.
025000*
025100 2101-ACCUM-ONE-ASSOC.
025200     IF AU-USER-ID(AT-IDX) = WS-SEARCH-USER-ID
025300         MOVE AU-ACCOUNT-ID(AT-IDX) TO WS-SEARCH-ACCOUNT-ID
025400         PERFORM 3010-FIND-ACCOUNT-BY-ID THRU 3010-EXIT
025500         IF WS-FOUND
025600             ADD AC-ACCOUNT-BALANCE(CT-IDX) TO BS-TOTAL-BALANCE.
025700*
025800*    RESPONSE ORDERING RULE - PRIMARY FIRST, THEN AUTHORIZED
025900*    ASCENDING BY ACCOUNT-ID - NO SORT VERB, REPEATED-MINIMUM
026000*    SCAN, SAME TECHNIQUE AS ACTMNT20'S ASSOCIATED-USER LIST
026100 2150-BUILD-SUMMARY-LINES.
026200     MOVE 0 TO BS-LINE-COUNT.
026300     PERFORM 2151-ADD-PRIMARY-LINE
026400         VARYING AT-IDX FROM 1 BY 1
026500         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
026600     MOVE 0 TO WS-LAST-SHOWN-ACCOUNT-ID.
026700     SET WS-MORE-AUTH TO TRUE.
026800     PERFORM 2155-ADD-NEXT-AUTH-LINE THRU 2155-EXIT
026900         UNTIL NOT WS-MORE-AUTH.
027000 2150-EXIT.
027100     EXIT.
027200*
027300 2151-ADD-PRIMARY-LINE.
027400     IF AU-USER-ID(AT-IDX) = WS-SEARCH-USER-ID
027500             AND AU-ROLE-PRIMARY(AT-IDX)
027600         MOVE AU-ACCOUNT-ID(AT-IDX) TO WS-SEARCH-ACCOUNT-ID
027700         MOVE 'PRIMARY' TO WS-BUILD-ROLE
027800         PERFORM 3010-FIND-ACCOUNT-BY-ID THRU 3010-EXIT
027900         IF WS-FOUND
028000             PERFORM 2160-STORE-ONE-LINE.
028100*
028200 2155-ADD-NEXT-AUTH-LINE.
028300     MOVE 999999999 TO WS-CANDIDATE-ACCOUNT-ID.
028400     SET WS-FOUND-SW TO FALSE.
028500     PERFORM 2156-SCAN-FOR-MIN-AUTH
028600         VARYING AT-IDX FROM 1 BY 1
028700         UNTIL AT-IDX > ASSOC-TABLE-COUNT.
028800     IF WS-FOUND
028900         MOVE WS-CANDIDATE-ACCOUNT-ID TO WS-SEARCH-ACCOUNT-ID
029000         MOVE 'AUTHORIZED' TO WS-BUILD-ROLE
029100         PERFORM 3010-FIND-ACCOUNT-BY-ID THRU 3010-EXIT
029200         IF WS-FOUND
029300             PERFORM 2160-STORE-ONE-LINE
029400         MOVE WS-CANDIDATE-ACCOUNT-ID TO
029500             WS-LAST-SHOWN-ACCOUNT-ID
029600     ELSE
029700         SET WS-MORE-AUTH TO FALSE.
029800 2155-EXIT.
029900     EXIT.
030000*
030100 2156-SCAN-FOR-MIN-AUTH.
030200     IF AU-USER-ID(AT-IDX) = WS-SEARCH-USER-ID
030300             AND AU-ROLE-AUTHORIZED(AT-IDX)
030400             AND AU-ACCOUNT-ID(AT-IDX) > WS-LAST-SHOWN-ACCOUNT-ID
030500             AND AU-ACCOUNT-ID(AT-IDX) < WS-CANDIDATE-ACCOUNT-ID
030600         MOVE AU-ACCOUNT-ID(AT-IDX) TO WS-CANDIDATE-ACCOUNT-ID
030700         SET WS-FOUND-SW TO TRUE.
030800*
030900 2160-STORE-ONE-LINE.
031000     ADD 1 TO BS-LINE-COUNT.
031100     SET BS-IDX TO BS-LINE-COUNT.
031200     MOVE AC-ACCOUNT-ID(CT-IDX)      TO
031300         BS-LINE-ACCOUNT-ID(BS-IDX).
031400     MOVE AC-ACCOUNT-NUMBER(CT-IDX)  TO
031500         BS-LINE-ACCOUNT-NO(BS-IDX).
031600     MOVE AC-ACCOUNT-BALANCE(CT-IDX) TO
031700         BS-LINE-BALANCE(BS-IDX).
031800     MOVE WS-BUILD-ROLE              TO
031900         BS-LINE-ROLE(BS-IDX).
032000*
032100 2200-EMIT-SUMMARY.
032200     DISPLAY '---- BALANCE SUMMARY - USER ' BS-USER-ID ' '
032300         BS-USER-NAME UPON CRT.
032400     PERFORM 2210-EMIT-ONE-LINE
032500         VARYING BS-IDX FROM 1 BY 1
032600         UNTIL BS-IDX > BS-LINE-COUNT.
032700     DISPLAY '   TOTAL BALANCE ............ ' BS-TOTAL-BALANCE
032800         UPON CRT.
032900 2200-EXIT.
033000     EXIT.
033100*
033200 2210-EMIT-ONE-LINE.
033300     DISPLAY '   ' BS-LINE-ROLE(BS-IDX) ' '
033400         BS-LINE-ACCOUNT-ID(BS-IDX) ' '
033500         BS-LINE-ACCOUNT-NO(BS-IDX) ' '
033600         BS-LINE-BALANCE(BS-IDX) UPON CRT.
033700*
033800******************************************************************
033900*        TABLE SEARCH HELPERS                                   *
034000******************************************************************
034100 3000-FIND-USER-BY-ID.
034200     SET WS-FOUND-SW TO FALSE.
034300     PERFORM 3001-COMPARE-ONE-USER
034400         VARYING UT-IDX FROM 1 BY 1
034500         UNTIL UT-IDX > USER-TABLE-COUNT
034600             OR WS-FOUND.
034700 3000-EXIT.
034800     EXIT.
034900*
035000 3001-COMPARE-ONE-USER.
035100     IF US-USER-ID(UT-IDX) = WS-SEARCH-USER-ID
035200         SET WS-FOUND-SW TO TRUE.
035300*
035400 3010-FIND-ACCOUNT-BY-ID.
035500     SET WS-FOUND-SW TO FALSE.
035600     PERFORM 3011-COMPARE-ONE-ACCOUNT
035700         VARYING CT-IDX FROM 1 BY 1
035800         UNTIL CT-IDX > ACCOUNT-TABLE-COUNT
035900             OR WS-FOUND.
036000 3010-EXIT.
036100     EXIT.
036200*
036300 3011-COMPARE-ONE-ACCOUNT.
036400     IF AC-ACCOUNT-ID(CT-IDX) = WS-SEARCH-ACCOUNT-ID
036500         SET WS-FOUND-SW TO TRUE.
036600*
036700 9900-END-RTN.
036800     DISPLAY 'USRBAL20 - TRANSACTIONS PROCESSED = '
036900         WS-TRAN-COUNT UPON CRT.
037000     DISPLAY '* * * END USRBAL20' UPON CRT.
037100     STOP RUN.
