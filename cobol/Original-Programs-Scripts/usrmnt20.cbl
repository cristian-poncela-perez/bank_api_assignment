000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRMNT20.
000300 AUTHOR.        R T HAUGEN.
000400 INSTALLATION.  FIRST COVENANT TRUST - DATA PROCESSING.
000500 DATE-WRITTEN.  06/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - BANK CUSTOMER DATA.
000800******************************************************************
000900* USRMNT20 - USER-MASTER MAINTENANCE                            *
001000* READS THE TRANSACTION-CARD FILE AND APPLIES EACH USER ADD,    *
001100* CHANGE, DELETE, LIST OR GET AGAINST THE USER-MASTER FILE.     *
001200* COMPANION TO ACTMNT20 (ACCOUNT/ASSOCIATION MAINTENANCE),      *
001300* USRBAL20 (BALANCE ROLL-UP) AND ACTMET20 (BALANCE METRICS).    *
001400******************************************************************
001500* MAINTENANCE HISTORY
001600*   06/14/93  RTH  ORIGINAL PROGRAM - REPLACES MANUAL NEW-
001700*                  ACCOUNTS CARD FILE UPDATE
001800*   02/02/94  RTH  ADDED EMAIL UNIQUENESS EDIT PER AUDIT FINDING
001900*   09/30/95  RTH  DELETE NOW CHECKS ACCOUNT-USER-MASTER BEFORE
002000*                  REMOVING A CUSTOMER (TICKET 4410)
002100*   11/09/98  DLK  Y2K REMEDIATION - ALL DATE FIELDS NOW CCYY
002200*   01/06/99  DLK  Y2K REMEDIATION SIGN-OFF - RAN PARALLEL W/
002300*                  1998 CUTOVER FILES, NO VARIANCE
002400*   07/22/01  PJM  REG-E PROJECT - WIDENED USER-MASTER FILLER
002500*   04/05/06  SAV  EMAIL NORMALIZED (LOWER-CASE/TRIMMED) BEFORE
002600*                  EVERY COMPARE AND SAVE - TICKET RPT4471
002700*   02/14/09  SAV  NEXT-USER-ID NOW DERIVED FROM TABLE MAXIMUM
002800*                  INSTEAD OF A SEPARATE CONTROL RECORD
002900*   03/19/14  KMO  SET WS-TABLE-CHANGED-SW SO A NO-OP RUN NO
003000*                  LONGER REWRITES AN UNCHANGED MASTER
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*    CUSTOMER MASTER - ONE ENTRY PER BANK CUSTOMER
004000     SELECT USER-MASTER-FILE  ASSIGN TO USRMAST
004100            ORGANIZATION IS SEQUENTIAL.
004200*    READ-ONLY HERE - USED FOR THE DELETE-BLOCKED-BY-ACCOUNT EDIT
004300     SELECT ASSOC-MASTER-FILE ASSIGN TO ACUMAST
004400            ORGANIZATION IS SEQUENTIAL.
004500*    ONE MAINTENANCE REQUEST PER TRANSACTION CARD
004600     SELECT TRAN-CARD-FILE    ASSIGN TO USRTRAN
004700            ORGANIZATION IS SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  USER-MASTER-FILE
005400     RECORD CONTAINS 303 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS USER-MASTER-REC.
005700 01  USER-MASTER-REC                  PIC X(303).
005800*
005900 FD  ASSOC-MASTER-FILE
006000     RECORD CONTAINS 52 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS ASSOC-MASTER-REC.
006300 01  ASSOC-MASTER-REC                 PIC X(52).
006400*
006500 FD  TRAN-CARD-FILE
006600     RECORD CONTAINS 400 CHARACTERS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS TC-USER-TRAN.
006900 01  TC-USER-TRAN.
007000*        LIST, GET , ADD , CHG , DEL
007100     05  TC-TRAN-CODE                 PIC X(4).
007200     05  TC-USER-ID                   PIC 9(9).
007300     05  TC-USER-NAME                 PIC X(100).
007400     05  TC-USER-EMAIL                PIC X(150).
007500     05  FILLER                       PIC X(137).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  WS-SWITCHES.
008000     05  WS-TRAN-EOF-SW               PIC X(1)   VALUE 'N'.
008100         88  WS-TRAN-EOF                         VALUE 'Y'.
008200     05  WS-USER-EOF-SW                PIC X(1)  VALUE 'N'.
008300         88  WS-USER-EOF                         VALUE 'Y'.
008400     05  WS-ASSOC-EOF-SW               PIC X(1)  VALUE 'N'.
008500         88  WS-ASSOC-EOF                        VALUE 'Y'.
008600     05  WS-TABLE-CHANGED-SW           PIC X(1)  VALUE 'N'.
008700         88  WS-TABLE-CHANGED                    VALUE 'Y'.
008800     05  WS-FOUND-SW                   PIC X(1)  VALUE 'N'.
008900         88  WS-FOUND                            VALUE 'Y'.
009000     05  WS-DUP-SW                     PIC X(1)  VALUE 'N'.
009100         88  WS-DUP-FOUND                        VALUE 'Y'.
009200     05  WS-LINKED-SW                  PIC X(1)  VALUE 'N'.
009300         88  WS-USER-LINKED                      VALUE 'Y'.
009400     05  FILLER                        PIC X(3).
009500*
009600 01  WS-COUNTERS.
009700     05  WS-TRAN-COUNT                 PIC 9(7) COMP VALUE 0.
009800     05  WS-NEXT-USER-ID               PIC 9(9) COMP-3 VALUE 0.
009900*    RAW BYTE VIEW FOR OVERNIGHT NEXT-ID AUDIT COMPARE
010000     05  WS-NEXT-USER-ID-X REDEFINES WS-NEXT-USER-ID
010100                                       PIC X(5).
010200     05  WS-SEARCH-USER-ID             PIC 9(9) COMP-3 VALUE 0.
010300     05  WS-EXCLUDE-IDX                PIC 9(5) COMP VALUE 0.
010400     05  WS-LEAD-SPACES                PIC 9(3) COMP VALUE 0.
010500     05  FILLER                        PIC X(4).
010600*
010700 01  USER-TABLE.
010800     05  USER-TABLE-COUNT              PIC 9(5) COMP VALUE 0.
010900     05  FILLER                        PIC X(4).
011000     05  UT-USER-ENTRY OCCURS 1 TO 2000 TIMES
011100                 DEPENDING ON USER-TABLE-COUNT
011200                 INDEXED BY UT-IDX.
011300         COPY USRREC REPLACING ==01  US-USER-RECORD==
011400                            BY ==05  UT-USER-ENTRY==.
011500*
011600 01  ASSOC-TABLE.
011700     05  ASSOC-TABLE-COUNT             PIC 9(5) COMP VALUE 0.
011800     05  FILLER                        PIC X(4).
011900     05  AT-ASSOC-ENTRY OCCURS 1 TO 4000 TIMES
012000                 DEPENDING ON ASSOC-TABLE-COUNT
012100                 INDEXED BY AT-IDX.
012200         COPY ACUREC REPLACING ==01  AU-ASSOC-RECORD==
012300                            BY ==05  AT-ASSOC-ENTRY==.
012400*
012500 01  WS-NORM-EMAIL                     PIC X(150).
012600*    RPT4471 - PARSED VIEW USED WHILE SCANNING FOR THE @ SIGN
012700 01  WS-NORM-EMAIL-PARTS REDEFINES WS-NORM-EMAIL.
012800     05  WS-NORM-LOCAL-PART            PIC X(80).
012900     05  WS-NORM-AT-SIGN               PIC X(1).
013000     05  WS-NORM-DOMAIN-PART           PIC X(69).
013100*
013200 01  WS-RUN-DATE.
013300     05  WS-RUN-YY                     PIC 9(2).
013400     05  WS-RUN-MM                     PIC 9(2).
013500     05  WS-RUN-DD                     PIC 9(2).
013600     05  FILLER                        PIC X(2).
013700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
013800                                       PIC 9(6).
013900*
014000 PROCEDURE DIVISION.
014100*
014200 A010-MAIN-LINE.
014300     DISPLAY SPACES UPON CRT.
014400     DISPLAY '* * * BEGIN USRMNT20 - USER MASTER MAINTENANCE'
014500         UPON CRT.
014600     ACCEPT WS-RUN-DATE FROM DATE.
014700     OPEN INPUT USER-MASTER-FILE.
014800     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT
014900         UNTIL WS-USER-EOF.
015000     CLOSE USER-MASTER-FILE.
015100     OPEN INPUT ASSOC-MASTER-FILE.
015200     PERFORM 1020-LOAD-ASSOC-TABLE THRU 1020-EXIT
015300         UNTIL WS-ASSOC-EOF.
015400     CLOSE ASSOC-MASTER-FILE.
015500     PERFORM 1030-SET-NEXT-USER-ID.
015600     OPEN INPUT TRAN-CARD-FILE.
015700     PERFORM 5000-PROCESS-TRAN THRU 5000-EXIT
015800         UNTIL WS-TRAN-EOF.
015900     CLOSE TRAN-CARD-FILE.
016000     IF WS-TABLE-CHANGED
016100         OPEN OUTPUT USER-MASTER-FILE
016200         PERFORM 9000-REWRITE-USER-TABLE THRU 9000-EXIT
016300             VARYING UT-IDX FROM 1 BY 1
016400             UNTIL UT-IDX > USER-TABLE-COUNT
016500         CLOSE USER-MASTER-FILE.
016600     PERFORM 9900-END-RTN.
016700*
016800******************************************************************
016900*        FILE LOAD PARAGRAPHS                                   *
017000******************************************************************
017100 1000-LOAD-USER-TABLE.
017200     READ USER-MASTER-FILE
017300         AT END SET WS-USER-EOF TO TRUE
017400     END-READ.
017500     IF NOT WS-USER-EOF
017600         SET UT-IDX TO USER-TABLE-COUNT
017700         ADD 1 TO USER-TABLE-COUNT
017800         SET UT-IDX TO USER-TABLE-COUNT
017900         MOVE USER-MASTER-REC TO UT-USER-ENTRY(UT-IDX).
018000 1000-EXIT.
018100     EXIT.
018200*
018300 1020-LOAD-ASSOC-TABLE.
018400     READ ASSOC-MASTER-FILE
018500         AT END SET WS-ASSOC-EOF TO TRUE
018600     END-READ.
018700     IF NOT WS-ASSOC-EOF
018800         ADD 1 TO ASSOC-TABLE-COUNT
018900         SET AT-IDX TO ASSOC-TABLE-COUNT
019000         MOVE ASSOC-MASTER-REC TO AT-ASSOC-ENTRY(AT-IDX).
019100 1020-EXIT.
019200     EXIT.
019300*
019400 1030-SET-NEXT-USER-ID.
019500*    SURROGATE KEY IS ASSIGNED ASCENDING - NEXT ONE IS ONE
019600*    MORE THAN THE HIGHEST ID CURRENTLY ON THE MASTER
019700     MOVE 0 TO WS-NEXT-USER-ID.
019800     PERFORM 1040-SCAN-MAX-USER-ID
019900         VARYING UT-IDX FROM 1 BY 1
020000         UNTIL UT-IDX > USER-TABLE-COUNT.
020100     ADD 1 TO WS-NEXT-USER-ID.
020200*
020300 1040-SCAN-MAX-USER-ID.
020400     IF US-USER-ID(UT-IDX) > WS-NEXT-USER-ID
020500         MOVE US-USER-ID(UT-IDX) TO WS-NEXT-USER-ID.
020600*
020700******************************************************************
020800*        TRANSACTION DISPATCH                                   *
020900******************************************************************
021000 5000-PROCESS-TRAN.
021100     READ TRAN-CARD-FILE
021200         AT END SET WS-TRAN-EOF TO TRUE
021300     END-READ.
021400     IF NOT WS-TRAN-EOF
021500         ADD 1 TO WS-TRAN-COUNT
021600         IF TC-TRAN-CODE = 'LIST'
021700             PERFORM 2000-LIST-USERS THRU 2000-EXIT
021800         ELSE
021900         IF TC-TRAN-CODE = 'GET '
022000             PERFORM 2100-GET-USER THRU 2100-EXIT
022100         ELSE
022200         IF TC-TRAN-CODE = 'ADD '
022300             PERFORM 2200-CREATE-USER THRU 2200-EXIT
022400         ELSE
022500         IF TC-TRAN-CODE = 'CHG '
022600             PERFORM 2300-UPDATE-USER THRU 2300-EXIT
022700         ELSE
022800         IF TC-TRAN-CODE = 'DEL '
022900             PERFORM 2400-DELETE-USER THRU 2400-EXIT
023000         ELSE
023100             DISPLAY '**** UNKNOWN TRANSACTION CODE '
023200                 TC-TRAN-CODE UPON CRT.
023300 5000-EXIT.
023400     EXIT.
023500*
023600******************************************************************
023700*        USER MAINTENANCE TRANSACTIONS                          *
023800******************************************************************
023900 2000-LIST-USERS.
024000     DISPLAY '---- USER LIST ----' UPON CRT.
024100     PERFORM 2010-LIST-ONE-USER
024200         VARYING UT-IDX FROM 1 BY 1
024300         UNTIL UT-IDX > USER-TABLE-COUNT.
024400 2000-EXIT.
024500     EXIT.
024600*
024700 2010-LIST-ONE-USER.
024800     DISPLAY US-USER-ID(UT-IDX) ' ' US-USER-NAME(UT-IDX)
024900         ' ' US-USER-EMAIL(UT-IDX) UPON CRT.
025000*
025100 2100-GET-USER.
025200     MOVE TC-USER-ID TO WS-SEARCH-USER-ID.
025300     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
025400     IF WS-FOUND
025500         DISPLAY 'USER ' US-USER-ID(UT-IDX) ' '
025600             US-USER-NAME(UT-IDX) ' '
025700             US-USER-EMAIL(UT-IDX) UPON CRT
025800     ELSE
025900         DISPLAY '**** USER NOT FOUND - ID ' TC-USER-ID
026000             UPON CRT.
026100 2100-EXIT.
026200     EXIT.
026300*
026400 2200-CREATE-USER.
026500     IF TC-USER-NAME = SPACES OR TC-USER-EMAIL = SPACES
026600         DISPLAY '**** NAME AND EMAIL ARE REQUIRED' UPON CRT
026700     ELSE
026800         PERFORM 2210-NORMALIZE-EMAIL
026900         MOVE 0 TO WS-EXCLUDE-IDX
027000         PERFORM 2220-CHECK-EMAIL-UNIQUE THRU 2220-EXIT
027100         IF WS-DUP-FOUND
027200             DISPLAY '**** USER ALREADY EXISTS - EMAIL '
027300                 WS-NORM-EMAIL UPON CRT
027400         ELSE
027500             ADD 1 TO USER-TABLE-COUNT
027600             SET UT-IDX TO USER-TABLE-COUNT
027700             MOVE SPACES TO UT-USER-ENTRY(UT-IDX)
027800             MOVE WS-NEXT-USER-ID   TO US-USER-ID(UT-IDX)
027900             MOVE TC-USER-NAME      TO US-USER-NAME(UT-IDX)
028000             MOVE WS-NORM-EMAIL     TO US-USER-EMAIL(UT-IDX)
028100             MOVE 'A'               TO
028200                               US-RECORD-STATUS(UT-IDX)
028300             MOVE WS-RUN-DATE-X TO
028400                 US-LAST-MAINT-DATE-X(UT-IDX)
028500             SET WS-TABLE-CHANGED TO TRUE
028600             DISPLAY 'USER CREATED - ID ' WS-NEXT-USER-ID
028700                 UPON CRT
028800             ADD 1 TO WS-NEXT-USER-ID.
028900 2200-EXIT.
029000     EXIT.
029100*
029200 2210-NORMALIZE-EMAIL.
029300*    RPT4471 - LOWER-CASE AND STRIP LEADING BLANKS BEFORE ANY
029400*    COMPARE OR SAVE.  TRAILING BLANKS ARE ALREADY THE FIELD'S
029500*    OWN FILL SO NO EXPLICIT RIGHT-TRIM IS NEEDED.
029600     MOVE 0 TO WS-LEAD-SPACES.
029700     INSPECT TC-USER-EMAIL TALLYING WS-LEAD-SPACES
029800         FOR LEADING SPACES.
029900     MOVE SPACES TO WS-NORM-EMAIL.
030000     IF WS-LEAD-SPACES < 150
030100         MOVE TC-USER-EMAIL(WS-LEAD-SPACES + 1:)
030200             TO WS-NORM-EMAIL.
030300     INSPECT WS-NORM-EMAIL
030400         CONVERTING
030500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030600         TO
030700         'abcdefghijklmnopqrstuvwxyz'.
030800*
030900 2220-CHECK-EMAIL-UNIQUE.
031000     SET WS-DUP-SW TO FALSE.
031100     PERFORM 2230-COMPARE-ONE-EMAIL
031200         VARYING UT-IDX FROM 1 BY 1
031300         UNTIL UT-IDX > USER-TABLE-COUNT
031400             OR WS-DUP-FOUND.
031500 2220-EXIT.
031600     EXIT.
031700*
031800 2230-COMPARE-ONE-EMAIL.
031900     IF UT-IDX NOT = WS-EXCLUDE-IDX
032000         IF US-USER-EMAIL(UT-IDX) = WS-NORM-EMAIL
032100             SET WS-DUP-SW TO TRUE.
032200*
032300 2300-UPDATE-USER.
032400     MOVE TC-USER-ID TO WS-SEARCH-USER-ID.
032500     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
032600     IF NOT WS-FOUND
032700         DISPLAY '**** USER NOT FOUND - ID ' TC-USER-ID
032800             UPON CRT
032900     ELSE
033000         MOVE UT-IDX TO WS-EXCLUDE-IDX
033100         PERFORM 2210-NORMALIZE-EMAIL
033200         PERFORM 2220-CHECK-EMAIL-UNIQUE THRU 2220-EXIT
033300         IF WS-DUP-FOUND
033400             DISPLAY '**** USER ALREADY EXISTS - EMAIL '
033500                 WS-NORM-EMAIL UPON CRT
033600         ELSE
033700             MOVE TC-USER-NAME  TO US-USER-NAME(UT-IDX)
033800             MOVE WS-NORM-EMAIL TO US-USER-EMAIL(UT-IDX)
033900             MOVE WS-RUN-DATE-X TO
034000                 US-LAST-MAINT-DATE-X(UT-IDX)
034100             SET WS-TABLE-CHANGED TO TRUE
034200             DISPLAY 'USER UPDATED - ID ' TC-USER-ID
034300                 UPON CRT.
034400 2300-EXIT.
034500     EXIT.
034600*
034700 2400-DELETE-USER.
034800     MOVE TC-USER-ID TO WS-SEARCH-USER-ID.
034900     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
035000     IF NOT WS-FOUND
035100         DISPLAY '**** USER NOT FOUND - ID ' TC-USER-ID
035200             UPON CRT
035300     ELSE
035400         PERFORM 2410-CHECK-USER-NOT-LINKED THRU 2410-EXIT
035500         IF WS-USER-LINKED
035600             DISPLAY '**** USER HAS ACCOUNTS - ID ' TC-USER-ID
035700                 UPON CRT
035800         ELSE
035900             PERFORM 8000-SHIFT-USER-TABLE-UP THRU 8000-EXIT
036000             SET WS-TABLE-CHANGED TO TRUE
036100             DISPLAY 'USER DELETED - ID ' TC-USER-ID
036200                 UPON CRT.
036300 2400-EXIT.
036400     EXIT.
036500*
036600 2410-CHECK-USER-NOT-LINKED.
036700     SET WS-LINKED-SW TO FALSE.
036800     PERFORM 2420-COMPARE-ONE-ASSOC
036900         VARYING AT-IDX FROM 1 BY 1
037000         UNTIL AT-IDX > ASSOC-TABLE-COUNT
037100             OR WS-USER-LINKED.
037200 2410-EXIT.
037300     EXIT.
037400*
037500 2420-COMPARE-ONE-ASSOC.
037600     IF AU-USER-ID(AT-IDX) = TC-USER-ID
037700         SET WS-LINKED-SW TO TRUE.
037800*
037900******************************************************************
038000*        TABLE SEARCH AND MAINTENANCE HELPERS                   *
038100******************************************************************
038200 3000-FIND-USER-BY-ID.
038300     SET WS-FOUND-SW TO FALSE.
038400     PERFORM 3010-COMPARE-ONE-USER
038500         VARYING UT-IDX FROM 1 BY 1
038600         UNTIL UT-IDX > USER-TABLE-COUNT
038700             OR WS-FOUND.
038800 3000-EXIT.
038900     EXIT.
039000*
039100 3010-COMPARE-ONE-USER.
039200     IF US-USER-ID(UT-IDX) = WS-SEARCH-USER-ID
039300         SET WS-FOUND-SW TO TRUE.
039400*
039500 8000-SHIFT-USER-TABLE-UP.
039600*    UT-IDX IS STILL POSITIONED ON THE MATCHED ROW - CLOSE THE
039700*    GAP BY SLIDING EVERY ROW BEHIND IT DOWN ONE POSITION
039800     PERFORM 8010-SHIFT-ONE-ROW
039900         VARYING WS-EXCLUDE-IDX FROM UT-IDX BY 1
040000         UNTIL WS-EXCLUDE-IDX >= USER-TABLE-COUNT.
040100     SUBTRACT 1 FROM USER-TABLE-COUNT.
040200 8000-EXIT.
040300     EXIT.
040400*
040500 8010-SHIFT-ONE-ROW.
040600     MOVE UT-USER-ENTRY(WS-EXCLUDE-IDX + 1)
040700         TO UT-USER-ENTRY(WS-EXCLUDE-IDX).
040800*
040900 9000-REWRITE-USER-TABLE.
041000     MOVE UT-USER-ENTRY(UT-IDX) TO USER-MASTER-REC.
041100     WRITE USER-MASTER-REC.
041200 9000-EXIT.
041300     EXIT.
041400*
041500 9900-END-RTN.
041600     DISPLAY 'USRMNT20 - TRANSACTIONS PROCESSED = '
041700         WS-TRAN-COUNT UPON CRT.
041800     DISPLAY '* * * END USRMNT20' UPON CRT.
041900     STOP RUN.
