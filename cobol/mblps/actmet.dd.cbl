000100******************************************************************
000200* ACTMET.DD.CBL                                                 *
000300* ACCOUNT-METRICS-RESULT - WORKING RECORD BUILT BY ACTMET20     *
000400* ONE COUNT, ONE CONDITION STRING - NO CONTROL BREAKS           *
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   05/11/97  RTH  ORIGINAL LAYOUT FOR ACTMET20 METRICS REPORT
000800*   07/22/01  PJM  WIDENED RESERVED FILLER - REG-E PROJECT
000900******************************************************************
001000 01  AM-METRICS-RESULT.
001100*    COUNT OF AC-ACCOUNT-RECORDS MATCHING THE SUPPLIED RANGE
001200     05  AM-MATCH-COUNT            PIC 9(9)   COMP-3.
001300*    HUMAN-READABLE ECHO OF THE RANGE APPLIED
001400     05  AM-CONDITION              PIC X(60).
001500*    RESERVED FOR FUTURE EXPANSION - REG-E PROJECT 07/22/01
001600     05  FILLER                    PIC X(10).
