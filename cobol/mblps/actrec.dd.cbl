000100******************************************************************
000200* ACTREC.DD.CBL                                                 *
000300* ACCOUNT-MASTER RECORD LAYOUT - RETAIL BANKING ACCOUNT SYSTEM  *
000400* ONE ENTRY PER DEPOSIT ACCOUNT, KEYED BY SURROGATE AC-ACCOUNT- *
000500* ID.  AC-ACCOUNT-NUMBER IS THE EXTERNALLY-VISIBLE ACCT NUMBER. *
000600******************************************************************
000700* MAINTENANCE HISTORY
000800*   06/14/93  RTH  ORIGINAL LAYOUT FOR ACTMNT20
000900*   09/30/95  RTH  BALANCE WIDENED TO S9(17)V99 FOR HIGH-NET
001000*   11/09/98  DLK  Y2K - OPEN-DATE REPACKED W/ CCYY
001100*   07/22/01  PJM  WIDENED RESERVED FILLER - REG-E PROJECT
001200*   02/14/09  SAV  ADDED AC-BALANCE-X TRACE REDEFINE - TKT 8842
001300******************************************************************
001400 01  AC-ACCOUNT-RECORD.
001500*    SURROGATE KEY - SYSTEM-GENERATED, ASSIGNED ASCENDING
001600     05  AC-ACCOUNT-ID             PIC 9(9)      COMP-3.
001700*    EXTERNAL ACCOUNT NUMBER - REQUIRED, NON-BLANK, UNIQUE
001800     05  AC-ACCOUNT-NUMBER         PIC X(34).
001900*    CURRENT BALANCE - 2 DECIMALS, MUST STAY >= ZERO
002000     05  AC-ACCOUNT-BALANCE        PIC S9(17)V99 COMP-3.
002100*    TKT 8842 - RAW BYTE VIEW FOR OVERNIGHT BALANCE-DUMP COMPARE
002200     05  AC-BALANCE-X REDEFINES AC-ACCOUNT-BALANCE
002300         PIC X(10).
002400     05  AC-RECORD-STATUS          PIC X(1).
002500         88  AC-STATUS-ACTIVE      VALUE 'A'.
002600         88  AC-STATUS-CLOSED      VALUE 'C'.
002700*    DATE ACCOUNT WAS OPENED ON THIS SYSTEM (Y2K - CCYY)
002800     05  AC-OPEN-DATE.
002900         10  AC-OPEN-CCYY          PIC S9(4) COMP-3.
003000         10  AC-OPEN-MM            PIC 9(2).
003100         10  AC-OPEN-DD            PIC 9(2).
003200     05  AC-OPEN-DATE-X REDEFINES AC-OPEN-DATE
003300         PIC X(7).
003400     05  AC-LAST-MAINT-JOB-ID      PIC 9(9)  COMP-3.
003500*    RESERVED FOR FUTURE EXPANSION - REG-E PROJECT 07/22/01
003600     05  FILLER                    PIC X(30).
