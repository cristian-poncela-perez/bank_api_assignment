000100******************************************************************
000200* ACUREC.DD.CBL                                                 *
000300* ACCOUNT-USER-MASTER RECORD - ACCOUNT/USER ASSOCIATION LINK    *
000400* ONE ENTRY PER (ACCOUNT, USER) PAIR - ROLE PRIMARY/AUTHORIZED  *
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   09/30/95  RTH  ORIGINAL LAYOUT FOR ACTMNT20 CO-OWNER PROJECT
000800*   11/09/98  DLK  Y2K - AU-LINK-DATE REPACKED W/ CCYY
000900*   07/22/01  PJM  WIDENED RESERVED FILLER - REG-E PROJECT
001000******************************************************************
001100 01  AU-ASSOC-RECORD.
001200*    SURROGATE KEY - SYSTEM-GENERATED
001300     05  AU-ASSOC-ID               PIC 9(9)   COMP-3.
001400*    FOREIGN KEY TO AC-ACCOUNT-RECORD
001500     05  AU-ACCOUNT-ID             PIC 9(9)   COMP-3.
001600*    FOREIGN KEY TO US-USER-RECORD
001700     05  AU-USER-ID                PIC 9(9)   COMP-3.
001800*    EXACTLY ONE PRIMARY PER ACCOUNT - SET AT ACCOUNT CREATION
001900     05  AU-ROLE                   PIC X(10).
002000         88  AU-ROLE-PRIMARY       VALUE 'PRIMARY'.
002100         88  AU-ROLE-AUTHORIZED    VALUE 'AUTHORIZED'.
002200*    DATE THE LINK WAS ESTABLISHED (Y2K - CCYY)
002300     05  AU-LINK-DATE.
002400         10  AU-LINK-CCYY          PIC S9(4) COMP-3.
002500         10  AU-LINK-MM            PIC 9(2).
002600         10  AU-LINK-DD            PIC 9(2).
002700     05  AU-LINK-DATE-X REDEFINES AU-LINK-DATE
002800         PIC X(7).
002900*    RESERVED FOR FUTURE EXPANSION - REG-E PROJECT 07/22/01
003000     05  FILLER                    PIC X(20).
