000100******************************************************************
000200* BALSUM.DD.CBL                                                 *
000300* USER-BALANCE-SUMMARY - WORKING RECORD BUILT BY USRBAL20       *
000400* ONE USER, ONE TOTAL, ONE LINE PER ACCOUNT-USER ASSOCIATION    *
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   05/11/97  RTH  ORIGINAL LAYOUT FOR USRBAL20 BALANCE REPORT
000800*   07/22/01  PJM  WIDENED RESERVED FILLER - REG-E PROJECT
000900******************************************************************
001000 01  BS-BALANCE-SUMMARY.
001100     05  BS-USER-ID                PIC 9(9)      COMP-3.
001200     05  BS-USER-NAME              PIC X(100).
001300     05  BS-USER-EMAIL             PIC X(150).
001400*    SUM OF ACCOUNT-BALANCE OVER EVERY ASSOCIATION - ZERO IF NONE
001500     05  BS-TOTAL-BALANCE          PIC S9(17)V99 COMP-3.
001600*    NUMBER OF ACCOUNT-SUMMARY-LINE ENTRIES ACTUALLY BUILT
001700     05  BS-LINE-COUNT             PIC 9(4)   COMP.
001800*    PRIMARY-BEFORE-AUTHORIZED, THEN ASCENDING ACCOUNT-ID
001900     05  BS-ACCOUNT-LINES OCCURS 500 TIMES
002000                 INDEXED BY BS-IDX.
002100         10  BS-LINE-ACCOUNT-ID    PIC 9(9)      COMP-3.
002200         10  BS-LINE-ACCOUNT-NO    PIC X(34).
002300         10  BS-LINE-BALANCE       PIC S9(17)V99 COMP-3.
002400         10  BS-LINE-ROLE          PIC X(10).
002500*    RESERVED FOR FUTURE EXPANSION - REG-E PROJECT 07/22/01
002600     05  FILLER                    PIC X(10).
