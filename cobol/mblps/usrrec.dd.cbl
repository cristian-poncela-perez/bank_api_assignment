000100******************************************************************
000200* USRREC.DD.CBL                                                 *
000300* USER-MASTER RECORD LAYOUT - RETAIL BANKING ACCOUNT SYSTEM     *
000400* ONE ENTRY PER CUSTOMER, KEYED BY SURROGATE US-USER-ID         *
000500******************************************************************
000600* MAINTENANCE HISTORY
000700*   06/14/93  RTH  ORIGINAL LAYOUT FOR USRMNT20/ACTMNT20 SUITE
000800*   03/02/94  RTH  ADDED US-RECORD-STATUS, CLOSED-USER MARK
000900*   11/09/98  DLK  Y2K - LAST-MAINT-DATE REPACKED W/ CCYY
001000*   07/22/01  PJM  WIDENED RESERVED FILLER - REG-E PROJECT
001100*   04/05/06  SAV  ADDED EMAIL REDEFINE FOR RPT4471
001200******************************************************************
001300 01  US-USER-RECORD.
001400*    SURROGATE KEY - SYSTEM-GENERATED, ASSIGNED ASCENDING
001500     05  US-USER-ID                PIC 9(9)      COMP-3.
001600*    REQUIRED, NON-BLANK DISPLAY NAME
001700     05  US-USER-NAME              PIC X(100).
001800*    REQUIRED, NORMALIZED (LOWER-CASE, TRIMMED) BEFORE SAVE
001900     05  US-USER-EMAIL             PIC X(150).
002000*    RPT4471 - PARSED VIEW OF EMAIL FOR UNIQUENESS EDIT
002100     05  US-EMAIL-PARTS REDEFINES US-USER-EMAIL.
002200         10  US-EMAIL-LOCAL-PART   PIC X(80).
002300         10  US-EMAIL-AT-SIGN      PIC X(1).
002400         10  US-EMAIL-DOMAIN-PART  PIC X(69).
002500     05  US-RECORD-STATUS          PIC X(1).
002600         88  US-STATUS-ACTIVE      VALUE 'A'.
002700         88  US-STATUS-CLOSED      VALUE 'C'.
002800*    LAST BATCH RUN THAT TOUCHED THIS RECORD (Y2K - CCYY)
002900     05  US-LAST-MAINT-DATE.
003000         10  US-LAST-MAINT-CCYY    PIC S9(4) COMP-3.
003100         10  US-LAST-MAINT-MM      PIC 9(2).
003200         10  US-LAST-MAINT-DD      PIC 9(2).
003300     05  US-LAST-MAINT-DATE-X REDEFINES US-LAST-MAINT-DATE
003400         PIC X(7).
003500     05  US-LAST-MAINT-JOB-ID      PIC 9(9)  COMP-3.
003600*    RESERVED FOR FUTURE EXPANSION - REG-E PROJECT 07/22/01
003700     05  FILLER                    PIC X(35).
